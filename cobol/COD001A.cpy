000100*================================================================*
000110* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000120* DATA-ESCRITA: 12/03/1986
000130* BOOK.......: COD001A
000140* OBJETIVO...: AREA DE DATA / HORA DO SISTEMA, USADA PELO MODULO
000150*              PROGDATA PARA CARIMBAR O CABECALHO DE EXECUCAO DOS
000160*              JOBS DE HIGIENIZACAO DE LISTA (FLT0001A/CMB0001A).
000170*----------------------------------------------------------------*
000180* HISTORICO DE ALTERACOES
000190* DATA       AUTOR   CHAMADO    DESCRICAO
000200* ---------- ------- ---------- ----------------------------------
000210* 12/03/1986 JR      -          BOOK ORIGINAL - CADASTRO DE USUARIO
000220* 14/09/1998 JR      CH-Y2K-07  AMPLIACAO DO ANO PARA 4 DIGITOS
000230*                               (VIRADA DO SECULO - JOB Y2K)
000240* 03/03/2026 RVB     CH-4471    BOOK REAPROVEITADO PARA OS JOBS DE
000250*                               FILTRO/COMBINACAO DE PROSPECTS
000251* 13/03/2026 RVB     CH-4471    INCLUIDAS CONDICOES 88 DE DIA UTIL/
000252*                               FIM DE SEMANA EM COD001A-DIA-SEMANA
000260*================================================================*
000270* COD001A-DATA-ANO    = ANO DA DATA CORRENTE DO JOB
000280* COD001A-DATA-MES    = MES DA DATA CORRENTE DO JOB
000290* COD001A-DATA-DIA    = DIA DA DATA CORRENTE DO JOB
000300* COD001A-DIA-SEMANA  = DIA DA SEMANA (1=SEGUNDA ... 7=DOMINGO)
000310* COD001A-DESC-MES    = DESCRICAO DO MES POR EXTENSO
000320* COD001A-DESC-SEMANA = DESCRICAO DO DIA DA SEMANA POR EXTENSO
000330* COD001A-DIAS-ANO    = QUANTIDADE DE DIAS DECORRIDOS NO ANO
000340*----------------------------------------------------------------*
000350* COD001A-HORA        = HORA DE INICIO DO JOB
000360* COD001A-MINUTO      = MINUTO DE INICIO DO JOB
000370* COD001A-SEGUNDO     = SEGUNDO DE INICIO DO JOB
000380* COD001A-MILESIMO    = MILESIMO DE SEGUNDO DE INICIO DO JOB
000390* COD001A-PERIODO     = PERIODO DO DIA (RESERVADO)
000400*================================================================*
000410 01  COD001A-REGISTRO.
000420*     YYYYMMDD
000430     05  COD001A-DATA.
000440         10 COD001A-DATA-ANO            PIC 9(004).
000450         10 COD001A-DATA-MES            PIC 9(002).
000460         10 COD001A-DATA-DIA            PIC 9(002).
000470     05  COD001A-DIA-SEMANA             PIC 9(002).
000471         88  COD001A-DIA-UTIL           VALUE 1 THRU 5.
000472         88  COD001A-FIM-DE-SEMANA      VALUE 6 THRU 7.
000480     05  COD001A-DESC-MES               PIC X(020).
000490     05  COD001A-DESC-SEMANA            PIC X(020).
000500     05  COD001A-DIAS-ANO                PIC 9(003).
000510*     HHMMSSSS
000520     05  COD001A-TIME.
000530         10 COD001A-HORA                PIC 9(002).
000540         10 COD001A-MINUTO              PIC 9(002).
000550         10 COD001A-SEGUNDO             PIC 9(002).
000560         10 COD001A-MILESIMO            PIC 9(002).
000570     05  COD001A-PERIODO                PIC X(020).
000580     05  FILLER                         PIC X(010).
