000100******************************************************************
000110* PROGRAMADOR: HELENA MOURA QUINTAO - COBOLDICAS
000120* INSTALACAO.: COBOLDICAS DATA SERVICES
000130* DATA-ESCRITA: 22/09/1988
000140* DATA-COMPIL.: (GERADA PELO COMPILADOR EM CADA BUILD)
000150* SEGURANCA..: USO INTERNO - LOTE NOTURNO
000160* OBJETIVO...: NORMALIZAR UM CAMPO ALFANUMERICO - REMOVE ESPACOS
000170*              A ESQUERDA (ALINHA A ESQUERDA) E CONVERTE PARA
000180*              CAIXA BAIXA, SEM USAR FUNCAO INTRINSECA.
000190******************************************************************
000200* HISTORICO DE ALTERACOES
000210* DATA       AUTOR   CHAMADO      DESCRICAO
000220* ---------- ------- ------------ -------------------------------
000230* 22/09/1988 HMQ     -            MODULO ORIGINAL - ALINHAMENTO
000240*                                 DE CAMPO DE NOME PARA OS RELA-
000250*                                 TORIOS DE CADASTRO DE USUARIO.
000260* 02/12/1998 HMQ     CH-Y2K-11    REVISAO DE VIRADA DE SECULO -
000270*                                 NENHUM CAMPO DE DATA NESTE
000280*                                 MODULO, APENAS CONFIRMADA A
000290*                                 AUSENCIA DE IMPACTO.
000300* 03/03/2026 RVB     CH-4471      MODULO REAPROVEITADO PARA OS
000310*                                 NOVOS JOBS DE FILTRO E COMBI-
000320*                                 NACAO DE PROSPECTS (FLT0001A /
000330*                                 CMB0001A), QUE PRECISAM COMPARAR
000340*                                 E-MAILS SEM DIFERENCIAR MAIUS-
000350*                                 CULAS/ESPACOS. INCLUIDA A CON-
000360*                                 VERSAO PARA CAIXA BAIXA, QUE O
000370*                                 MODULO ORIGINAL NAO FAZIA.
000380* 10/03/2026 RVB     CH-4471      AJUSTE NO LACO DE LOCALIZACAO
000390*                                 DO 1O CARACTER NAO-BRANCO -
000400*                                 CAMPO TOTALMENTE EM BRANCO
000410*                                 NAO ERA TRATADO CORRETAMENTE.
000420******************************************************************
000430 IDENTIFICATION DIVISION.
000440 PROGRAM-ID. TRIMFLDA.
000450 AUTHOR. HELENA MOURA QUINTAO.
000460 INSTALLATION. COBOLDICAS DATA SERVICES.
000470 DATE-WRITTEN. 22/09/1988.
000480 DATE-COMPILED.
000490 SECURITY. USO INTERNO - LOTE NOTURNO.
000500*================================================================*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     CLASS WRK-CLASSE-MAIUSCULA IS "A" THRU "Z"
000560     UPSI-0 ON STATUS IS WRK-UPSI0-LIGADO
000570     UPSI-0 OFF STATUS IS WRK-UPSI0-DESLIGADO.
000580*================================================================*
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610
000620 01  WRK-UPSI0-LIGADO                PIC X(001) VALUE 'N'.
000630 01  WRK-UPSI0-DESLIGADO             PIC X(001) VALUE 'S'.
000640
000650* TABELA DE CONVERSAO MAIUSCULA / MINUSCULA (INSPECT CONVERTING)
000660 01  WRK-ALFABETO-MAIUSCULO
000670                  PIC X(026) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000680 01  WRK-ALFABETO-MINUSCULO
000690                  PIC X(026) VALUE 'abcdefghijklmnopqrstuvwxyz'.
000700
000710* INDICES E CONTADORES DE VARREDURA DO CAMPO - ESCALARES AVULSOS,
000711* PADRAO 77 DA CASA
000720 77  WRK-POS-PRIMEIRO-NAO-BRANCO     PIC 9(003) COMP VALUE ZEROS.
000730 77  WRK-POS-VARREDURA               PIC 9(003) COMP VALUE ZEROS.
000740 01  WRK-TAM-CAMPO                   PIC 9(003) COMP VALUE 100.
000750 01  WRK-CAMPO-TODO-BRANCO           PIC X(001) VALUE 'N'.
000751     88 WRK-CAMPO-TODO-BRANCO-SIM             VALUE 'S'.
000752     88 WRK-CAMPO-TODO-BRANCO-NAO             VALUE 'N'.
000760
000770* POSICAO ENCONTRADA, GUARDADA TAMBEM EM VISAO ALFANUMERICA
000780* PARA O TRACE DE DEPURACAO (UPSI-0)
000790 01  WRK-POS-PACOTE                  PIC 9(003) VALUE ZEROS.
000800 01  WRK-POS-PACOTE-X REDEFINES WRK-POS-PACOTE
000810                                      PIC X(003).
000820
000830* AREA DE TRABALHO PARA O DESLOCAMENTO A ESQUERDA
000840 01  WRK-CAMPO-COPIA                 PIC X(100) VALUE SPACES.
000850* VISAO CARACTER-A-CARACTER DA MESMA AREA - USADA NO DESLOCAMENTO
000860 01  WRK-CAMPO-COPIA-TAB REDEFINES WRK-CAMPO-COPIA.
000870     05 WRK-CAMPO-COPIA-CAR OCCURS 100 TIMES
000880                                      PIC X(001).
000890
000900 LINKAGE SECTION.
000910 01  LK-TRIMFLDA-PARM.
000920     05 LK-CAMPO                     PIC X(100).
000930* VISAO CARACTER-A-CARACTER DO CAMPO RECEBIDO, USADA PARA
000940* LOCALIZAR O 1O CARACTER NAO-BRANCO SEM FUNCAO INTRINSECA
000950 01  LK-CAMPO-TAB REDEFINES LK-TRIMFLDA-PARM.
000960     05 LK-CAMPO-CAR OCCURS 100 TIMES
000970                                      PIC X(001).
000980
000990*================================================================*
001000 PROCEDURE DIVISION USING LK-TRIMFLDA-PARM.
001010*================================================================*
001020
001030*----------------------------------------------------------------*
001040*    PROCESSAMENTO PRINCIPAL
001050*----------------------------------------------------------------*
001060*> cobol-lint CL002 0000-processar
001070 0000-PROCESSAR                  SECTION.
001080*----------------------------------------------------------------*
001090      PERFORM 0001-LOCALIZAR-NAO-BRANCO
001100      IF WRK-CAMPO-TODO-BRANCO EQUAL 'N'
001110         PERFORM 0002-DESLOCAR-A-ESQUERDA
001120      END-IF
001130      PERFORM 0003-CONVERTER-CAIXA-BAIXA
001140      IF WRK-UPSI0-LIGADO EQUAL 'S'
001150         DISPLAY 'TRIMFLDA - 1O CARACTER NA POSICAO: '
001160                  WRK-POS-PACOTE-X
001170         DISPLAY 'TRIMFLDA - RESULTADO: [' LK-CAMPO ']'
001180      END-IF
001190      PERFORM 9999-FINALIZAR
001200      .
001210*----------------------------------------------------------------*
001220*> cobol-lint CL002 0000-end
001230 0000-END.                       EXIT.
001240*----------------------------------------------------------------*
001250
001260*----------------------------------------------------------------*
001270*    LOCALIZAR O 1O CARACTER NAO-BRANCO DO CAMPO RECEBIDO
001280*----------------------------------------------------------------*
001290 0001-LOCALIZAR-NAO-BRANCO       SECTION.
001300*----------------------------------------------------------------*
001310      MOVE ZEROS                 TO WRK-POS-PRIMEIRO-NAO-BRANCO
001320      MOVE 'S'                   TO WRK-CAMPO-TODO-BRANCO
001330
001340      PERFORM 0001A-TESTAR-POSICAO
001350              VARYING WRK-POS-VARREDURA FROM 1 BY 1
001360              UNTIL WRK-POS-VARREDURA GREATER WRK-TAM-CAMPO
001370     .
001380*----------------------------------------------------------------*
001390*> cobol-lint CL002 0001-end
001400 0001-END.                       EXIT.
001410*----------------------------------------------------------------*
001420
001430*----------------------------------------------------------------*
001440*    TESTAR UMA POSICAO DO CAMPO - CORPO DO LACO ACIMA (CH-4471)
001450*----------------------------------------------------------------*
001460 0001A-TESTAR-POSICAO           SECTION.
001470*----------------------------------------------------------------*
001480      IF LK-CAMPO-CAR (WRK-POS-VARREDURA) NOT EQUAL SPACE
001490         MOVE WRK-POS-VARREDURA
001500                              TO WRK-POS-PRIMEIRO-NAO-BRANCO
001510         MOVE WRK-POS-VARREDURA
001520                              TO WRK-POS-PACOTE
001530         MOVE 'N'             TO WRK-CAMPO-TODO-BRANCO
001540         MOVE WRK-TAM-CAMPO   TO WRK-POS-VARREDURA
001550      END-IF
001560     .
001570*----------------------------------------------------------------*
001580*> cobol-lint CL002 0001a-end
001590 0001A-END.                      EXIT.
001600*----------------------------------------------------------------*
001610
001620*----------------------------------------------------------------*
001630*    DESLOCAR O CONTEUDO PARA A MARGEM ESQUERDA DO CAMPO
001640*----------------------------------------------------------------*
001650 0002-DESLOCAR-A-ESQUERDA        SECTION.
001660*----------------------------------------------------------------*
001670      MOVE SPACES                TO WRK-CAMPO-COPIA
001680
001690      MOVE LK-CAMPO (WRK-POS-PRIMEIRO-NAO-BRANCO:)
001700                                 TO WRK-CAMPO-COPIA
001710
001720      MOVE WRK-CAMPO-COPIA        TO LK-CAMPO
001730     .
001740*----------------------------------------------------------------*
001750*> cobol-lint CL002 0002-end
001760 0002-END.                       EXIT.
001770*----------------------------------------------------------------*
001780
001790*----------------------------------------------------------------*
001800*    CONVERTER O CAMPO INTEIRO PARA CAIXA BAIXA
001810*----------------------------------------------------------------*
001820 0003-CONVERTER-CAIXA-BAIXA      SECTION.
001830*----------------------------------------------------------------*
001840      INSPECT LK-CAMPO CONVERTING WRK-ALFABETO-MAIUSCULO
001850                                TO WRK-ALFABETO-MINUSCULO
001860     .
001870*----------------------------------------------------------------*
001880*> cobol-lint CL002 0003-end
001890 0003-END.                       EXIT.
001900*----------------------------------------------------------------*
001910
001920*----------------------------------------------------------------*
001930*    FINALIZAR MODULO
001940*----------------------------------------------------------------*
001950 9999-FINALIZAR                  SECTION.
001960*----------------------------------------------------------------*
001970      GOBACK
001980      .
001990*----------------------------------------------------------------*
002000*> cobol-lint CL002 9999-end
002010 9999-END.                       EXIT.
002020*----------------------------------------------------------------*
