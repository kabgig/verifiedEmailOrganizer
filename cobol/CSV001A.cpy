000100*================================================================*
000110* PROGRAMADOR: RENATA VIEIRA BASTOS - COBOLDICAS
000120* DATA-ESCRITA: 03/03/2026
000130* BOOK.......: CSV001A
000140* OBJETIVO...: LAYOUT DA LINHA DE DADOS DO ARQUIVO CHECKED.CSV
000150*              (E-MAILS JA VERIFICADOS PELO FORNECEDOR) E AS
000160*              TABELAS DE CONSTANTES DO JOB DE FILTRO FLT0001A -
000170*              LISTA DE CABECALHOS CANDIDATOS A COLUNA DE E-MAIL
000180*              E LISTA DE COLUNAS A DESCARTAR DO ARQUIVO SCRAPED.
000190*----------------------------------------------------------------*
000200* HISTORICO DE ALTERACOES
000210* DATA       AUTOR   CHAMADO      DESCRICAO
000220* ---------- ------- ------------ -------------------------------
000230* 03/03/2026 RVB     CH-4471      BOOK ORIGINAL - JOB DE FILTRO
000240*                                 DE LISTA DE E-MAIL (FLT0001A)
000241* 13/03/2026 RVB     CH-4471      INCLUIDAS CONDICOES 88 DE E-MAIL
000242*                                 EM BRANCO/SENTINELA E CONTADOR
000243*                                 DE CAMPOS DO LAYOUT (DOCUMENTACAO)
000250*================================================================*
000260* FLT-CHK-COL-1  = 1A COLUNA DO CHECKED.CSV (NAO USADA)
000270* FLT-CHK-EMAIL  = 2A COLUNA DO CHECKED.CSV - E-MAIL VERIFICADO
000280* FLT-CHK-RESTO  = DEMAIS COLUNAS DO CHECKED.CSV, EM BRUTO
000290*================================================================*
000300 01  FLT-CHECKED-REGISTRO.
000310     05 FLT-CHK-COL-1                   PIC X(060).
000320     05 FLT-CHK-EMAIL                   PIC X(080).
000321         88 FLT-CHK-EMAIL-VAZIO                 VALUE SPACES.
000322         88 FLT-CHK-EMAIL-SENTINELA
000323                     VALUE 'ok' 'elv result'.
000330     05 FLT-CHK-RESTO                   PIC X(254).
000340     05 FILLER                          PIC X(006).
000341
000342* QUANTIDADE DE COLUNAS ENXERGADAS PELO LAYOUT ACIMA - ESCALAR
000343* AVULSO, PADRAO 77 DA CASA, USADO SOMENTE COMO REFERENCIA
000344 77  FLT-CHK-QTD-CAMPOS                 PIC 9(002) COMP VALUE 3.
000350
000360*----------------------------------------------------------------*
000370* LISTA DE CABECALHOS CANDIDATOS A COLUNA DE E-MAIL DO SCRAPED.CSV
000380* TENTADOS NESTA ORDEM (CASAMENTO EXATO); SE NENHUM CASAR, USA-SE
000390* O 1O CABECALHO QUE CONTENHA A PALAVRA "EMAIL" (VER FLT0001A).
000400*----------------------------------------------------------------*
000410 01  FLT-CANDIDATOS-EMAIL-VALORES.
000420     05 FILLER                          PIC X(010) VALUE 'email'.
000430     05 FILLER                          PIC X(010) VALUE 'Email'.
000440     05 FILLER                          PIC X(010) VALUE 'EMAIL'.
000450     05 FILLER                          PIC X(010) VALUE 'e-mail'.
000460     05 FILLER                          PIC X(010) VALUE 'E-mail'.
000470     05 FILLER                          PIC X(010) VALUE 'mail'.
000480     05 FILLER                          PIC X(010) VALUE 'Mail'.
000490 01  FLT-CANDIDATOS-EMAIL REDEFINES FLT-CANDIDATOS-EMAIL-VALORES.
000500     05 FLT-CANDIDATO-EMAIL OCCURS 7 TIMES
000510                                       PIC X(010).
000520
000530*----------------------------------------------------------------*
000540* LISTA DE CABECALHOS A REMOVER DO SCRAPED.CSV (CASAMENTO EXATO,
000550* SENSIVEL A MAIUSCULAS/MINUSCULAS - VER REGRA DE REMOCAO DE
000560* COLUNA EM FLT0001A).
000570*----------------------------------------------------------------*
000580 01  FLT-COLUNAS-REMOVER-VALORES.
000590     05 FILLER                          PIC X(030)
000600                                    VALUE 'Followers'.
000610     05 FILLER                          PIC X(030)
000620                                    VALUE 'Following'.
000630     05 FILLER                          PIC X(030)
000640                                    VALUE 'Tweets'.
000650     05 FILLER                          PIC X(030)
000660                                    VALUE 'Profile picture link'.
000670     05 FILLER                          PIC X(030)
000680                                    VALUE 'Screen name'.
000690     05 FILLER                          PIC X(030)
000700                                    VALUE 'Bio'.
000710 01  FLT-COLUNAS-REMOVER REDEFINES FLT-COLUNAS-REMOVER-VALORES.
000720     05 FLT-COLUNA-REMOVER OCCURS 6 TIMES
000730                                       PIC X(030).
