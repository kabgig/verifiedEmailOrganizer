000100******************************************************************
000110* PROGRAMADOR: ODAIR NOGUEIRA PRADO - COBOLDICAS
000120* INSTALACAO.: COBOLDICAS DATA SERVICES
000130* DATA-ESCRITA: 06/09/1986
000140* DATA-COMPIL.: (GERADA PELO COMPILADOR EM CADA BUILD)
000150* SEGURANCA..: USO INTERNO - LOTE NOTURNO
000160* OBJETIVO...: UNIR OS ARQUIVOS DE PROSPECTS DE UMA CAMPANHA (ATE
000170*              10 ARQUIVOS DE ENTRADA, VIA TABELA FIXA DE
000180*              ATRIBUICOES LOGICAS) EM UM UNICO ARQUIVO DE SAIDA,
000190*              APLICANDO FALLBACK DE E-MAIL, DESCARTANDO LINHAS
000200*              SEM E-MAIL UTILIZAVEL E ELIMINANDO E-MAILS
000210*              DUPLICADOS EM TODA A EXECUCAO.
000220******************************************************************
000230* HISTORICO DE ALTERACOES
000240* DATA       AUTOR   CHAMADO      DESCRICAO
000250* ---------- ------- ------------ -------------------------------
000260* 06/09/1986 ONP     -            MODULO ORIGINAL - UNIA OS ATE
000270*                                 10 ARQUIVOS MENSAIS DE MOVIMENTO
000280*                                 DE FILIAL EM UM UNICO ARQUIVO DE
000290*                                 CONSOLIDACAO PARA O FECHAMENTO.
000300* 30/11/1998 DFA     CH-Y2K-19    REVISAO DE VIRADA DE SECULO -
000310*                                 CAMPOS DE CONTROLE DE LOTE
000320*                                 PASSAM A USAR ANO COM 4 DIGITOS.
000330* 03/03/2026 RVB     CH-4471      MODULO REESCRITO PARA O NOVO JOB
000340*                                 DE HIGIENIZACAO DE LISTA DE
000350*                                 E-MAIL - ENTRADA PASSA A SER UMA
000360*                                 TABELA FIXA DE ARQUIVOS CSV DE
000370*                                 PROSPECTS, COM CABECALHO ADOTADO
000380*                                 DO 1O ARQUIVO E DEDUPLICACAO DE
000390*                                 E-MAIL EM TODA A EXECUCAO.
000400* 12/03/2026 RVB     CH-4471      INCLUIDA TOLERANCIA A CABECALHO
000410*                                 DIVERGENTE (SO GERA AVISO) E A
000420*                                 COLUNA AUSENTE EM ARQUIVO
000430*                                 POSTERIOR (SAI EM BRANCO).
000440******************************************************************
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID. CMB0001A.
000470 AUTHOR. ODAIR NOGUEIRA PRADO.
000480 INSTALLATION. COBOLDICAS DATA SERVICES.
000490 DATE-WRITTEN. 06/09/1986.
000500 DATE-COMPILED.
000510 SECURITY. USO INTERNO - LOTE NOTURNO.
000520*================================================================*
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS WRK-CLASSE-ALFA IS "A" THRU "Z"
000580     UPSI-0 ON STATUS IS WRK-UPSI0-LIGADO
000590     UPSI-0 OFF STATUS IS WRK-UPSI0-DESLIGADO.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630*    TABELA FIXA DE ATE 10 ARQUIVOS DE PROSPECTS DE ENTRADA -
000640*    SUBSTITUI A LISTAGEM DE PASTA (SEM VERBO PORTAVEL EM COBOL
000650*    PADRAO); UM SLOT NAO USADO SIMPLESMENTE NAO ABRE (FILE
000660*    STATUS DIFERENTE DE '00') E E IGNORADO.
000670     SELECT ARQ-P01 ASSIGN TO "PROSP01"
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS CMB-FS-P01.
000700     SELECT ARQ-P02 ASSIGN TO "PROSP02"
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS CMB-FS-P02.
000730     SELECT ARQ-P03 ASSIGN TO "PROSP03"
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS CMB-FS-P03.
000760     SELECT ARQ-P04 ASSIGN TO "PROSP04"
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS CMB-FS-P04.
000790     SELECT ARQ-P05 ASSIGN TO "PROSP05"
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         FILE STATUS IS CMB-FS-P05.
000820     SELECT ARQ-P06 ASSIGN TO "PROSP06"
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS CMB-FS-P06.
000850     SELECT ARQ-P07 ASSIGN TO "PROSP07"
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS CMB-FS-P07.
000880     SELECT ARQ-P08 ASSIGN TO "PROSP08"
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS CMB-FS-P08.
000910     SELECT ARQ-P09 ASSIGN TO "PROSP09"
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS CMB-FS-P09.
000940     SELECT ARQ-P10 ASSIGN TO "PROSP10"
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS CMB-FS-P10.
000970     SELECT ARQ-COMBINADO ASSIGN TO "COMBINAD"
000980         ORGANIZATION IS LINE SEQUENTIAL
000990         FILE STATUS IS CMB-FS-SAIDA.
001000*================================================================*
001010 DATA DIVISION.
001020 FILE SECTION.
001030 FD  ARQ-P01.
001040 01  FD-P01-LINHA.
001050     05 FD-P01-TEXTO                   PIC X(1980).
001060     05 FILLER                         PIC X(020).
001070* VISAO "1O CARACTER" DO REGISTRO - USADA PARA DESCARTAR LINHA
001080* EM BRANCO NO INICIO DO ARQUIVO SEM PRECISAR DE OUTRO CAMPO
001090 01  FD-P01-LINHA-TAB REDEFINES FD-P01-LINHA.
001100     05 FD-P01-PRIMEIRO-CAR            PIC X(001).
001110     05 FILLER                         PIC X(1999).
001120 FD  ARQ-P02.
001130 01  FD-P02-LINHA.
001140     05 FD-P02-TEXTO                   PIC X(1980).
001150     05 FILLER                         PIC X(020).
001160 FD  ARQ-P03.
001170 01  FD-P03-LINHA.
001180     05 FD-P03-TEXTO                   PIC X(1980).
001190     05 FILLER                         PIC X(020).
001200 FD  ARQ-P04.
001210 01  FD-P04-LINHA.
001220     05 FD-P04-TEXTO                   PIC X(1980).
001230     05 FILLER                         PIC X(020).
001240 FD  ARQ-P05.
001250 01  FD-P05-LINHA.
001260     05 FD-P05-TEXTO                   PIC X(1980).
001270     05 FILLER                         PIC X(020).
001280 FD  ARQ-P06.
001290 01  FD-P06-LINHA.
001300     05 FD-P06-TEXTO                   PIC X(1980).
001310     05 FILLER                         PIC X(020).
001320 FD  ARQ-P07.
001330 01  FD-P07-LINHA.
001340     05 FD-P07-TEXTO                   PIC X(1980).
001350     05 FILLER                         PIC X(020).
001360 FD  ARQ-P08.
001370 01  FD-P08-LINHA.
001380     05 FD-P08-TEXTO                   PIC X(1980).
001390     05 FILLER                         PIC X(020).
001400 FD  ARQ-P09.
001410 01  FD-P09-LINHA.
001420     05 FD-P09-TEXTO                   PIC X(1980).
001430     05 FILLER                         PIC X(020).
001440 FD  ARQ-P10.
001450 01  FD-P10-LINHA.
001460     05 FD-P10-TEXTO                   PIC X(1980).
001470     05 FILLER                         PIC X(020).
001480 FD  ARQ-COMBINADO.
001490 01  FD-SAIDA-LINHA.
001500     05 FD-SAIDA-TEXTO                 PIC X(1980).
001510     05 FILLER                         PIC X(020).
001520
001530 WORKING-STORAGE SECTION.
001540
001550* NOMES LOGICOS E STATUS DE CADA SLOT DA TABELA DE ENTRADA
001560 01  CMB-FS-P01                        PIC X(002) VALUE SPACES.
001570 01  CMB-FS-P02                        PIC X(002) VALUE SPACES.
001580 01  CMB-FS-P03                        PIC X(002) VALUE SPACES.
001590 01  CMB-FS-P04                        PIC X(002) VALUE SPACES.
001600 01  CMB-FS-P05                        PIC X(002) VALUE SPACES.
001610 01  CMB-FS-P06                        PIC X(002) VALUE SPACES.
001620 01  CMB-FS-P07                        PIC X(002) VALUE SPACES.
001630 01  CMB-FS-P08                        PIC X(002) VALUE SPACES.
001640 01  CMB-FS-P09                        PIC X(002) VALUE SPACES.
001650 01  CMB-FS-P10                        PIC X(002) VALUE SPACES.
001660 01  CMB-FS-SAIDA                      PIC X(002) VALUE SPACES.
001670 01  WRK-FS-ATUAL                      PIC X(002) VALUE SPACES.
001680 01  WRK-NOME-ARQ-ATUAL                PIC X(008) VALUE SPACES.
001690
001700 01  WRK-UPSI0-LIGADO                  PIC X(001) VALUE 'N'.
001710 01  WRK-UPSI0-DESLIGADO               PIC X(001) VALUE 'S'.
001720 01  WRK-FIM-ARQ-ATUAL                 PIC X(001) VALUE 'N'.
001721     88 WRK-FIM-ARQ-ATUAL-SIM                  VALUE 'S'.
001722     88 WRK-FIM-ARQ-ATUAL-NAO                  VALUE 'N'.
001730 01  WRK-PRIMEIRO-ARQUIVO              PIC X(001) VALUE 'S'.
001731     88 WRK-PRIMEIRO-ARQUIVO-SIM               VALUE 'S'.
001732     88 WRK-PRIMEIRO-ARQUIVO-NAO               VALUE 'N'.
001740 01  WRK-CABECALHO-DIFERE              PIC X(001) VALUE 'N'.
001741     88 WRK-CABECALHO-DIFERE-SIM               VALUE 'S'.
001750 01  WRK-EMAIL-DUPLICADO               PIC X(001) VALUE 'N'.
001751     88 WRK-EMAIL-DUPLICADO-SIM                VALUE 'S'.
001760
001770* BYTE DE CHAVEAMENTO GENERICO (RESERVADO) - PADRAO DA CASA
001780 01  WRK-CHAVE-BYTE                    PIC X(001) VALUE SPACE.
001790 01  WRK-CHAVE-BYTE-9 REDEFINES WRK-CHAVE-BYTE
001800                                        PIC 9(001).
001810
001820* INDICE DO SLOT CORRENTE NA TABELA FIXA DE ARQUIVOS
001830 01  WRK-DRIVER-IDX                    PIC 9(002) COMP VALUE ZEROS.
001840
001850* CONTADORES GERAIS DA EXECUCAO - TODOS COMP, PADRAO DA CASA
001860 01  WRK-QTD-ARQUIVOS-PROC             PIC 9(002) COMP VALUE ZEROS.
001870 01  WRK-TOTAL-REGISTROS               PIC 9(007) COMP VALUE ZEROS.
001880 01  WRK-TOTAL-SKIP                    PIC 9(007) COMP VALUE ZEROS.
001890 01  WRK-TOTAL-DUP                     PIC 9(007) COMP VALUE ZEROS.
001900 01  WRK-QTD-UNIQUE                    PIC 9(007) COMP VALUE ZEROS.
001910
001920* CONTADORES DO ARQUIVO CORRENTE - VISAO EM GRUPO E VISAO
001930* ALFANUMERICA (PARA O TRACE DE DEPURACAO UPSI-0)
001940 01  WRK-CONTADORES-ARQ-ATUAL.
001950     05 WRK-ARQ-REGISTROS              PIC 9(005) COMP VALUE ZEROS.
001960     05 WRK-ARQ-SKIP                   PIC 9(005) COMP VALUE ZEROS.
001970     05 WRK-ARQ-DUP                    PIC 9(005) COMP VALUE ZEROS.
001980 01  WRK-CONTADORES-ARQ-ATUAL-X
001990              REDEFINES WRK-CONTADORES-ARQ-ATUAL PIC X(015).
002000
002010 01  WRK-IND1                          PIC 9(002) COMP VALUE ZEROS.
002020 01  WRK-IND2                          PIC 9(002) COMP VALUE ZEROS.
002021* INDICES/ESCALARES AVULSOS DE VARREDURA E CALCULO DE TAMANHO -
002022* NAO INTEGRAM NENHUMA TABELA, PADRAO 77 DA CASA         (CH-4471)
002030 77  WRK-IND3                          PIC 9(003) COMP VALUE ZEROS.
002031 77  WRK-TAM-VALOR                     PIC 9(003) COMP VALUE ZEROS.
002050 01  WRK-PONTEIRO-SAIDA                PIC 9(004) COMP VALUE 1.
002060 01  WRK-POS-EMAIL-ATUAL               PIC 9(002) COMP VALUE ZEROS.
002070 01  WRK-POS-PERSONAL-ATUAL            PIC 9(002) COMP VALUE ZEROS.
002080
002090* LINHA CRUA CORRENTE, INDEPENDENTE DE QUAL SLOT FISICO A LEU
002100 01  WRK-LINHA-ATUAL                   PIC X(1980) VALUE SPACES.
002110 01  WRK-LINHA-SAIDA                   PIC X(1980) VALUE SPACES.
002120
002130* MAPA: PARA CADA COLUNA DO CABECALHO MESTRE, A POSICAO
002140* CORRESPONDENTE NO CABECALHO DO ARQUIVO CORRENTE (0 = AUSENTE)
002150 01  WRK-MAPA-ATUAL.
002160     05 WRK-MAPA-COLUNA                PIC 9(002) COMP
002170                                        OCCURS 20 TIMES.
002180
002190* AREA DE TRABALHO PARA CHAMADA DO MODULO TRIMFLDA
002200 01  WRK-CAMPO-TRIM                    PIC X(100) VALUE SPACES.
002210 01  WRK-EMAIL-ATUAL                   PIC X(080) VALUE SPACES.
002220 01  WRK-PERSONAL-ATUAL                PIC X(080) VALUE SPACES.
002230 01  WRK-EMAIL-RESOLVIDO               PIC X(080) VALUE SPACES.
002240
002250* AREA PARA TESTE CASE-INSENSITIVE DO CABECALHO "EMAIL", SEM
002260* FUNCAO INTRINSECA (INSPECT CONVERTING)
002270 01  WRK-HDR-MAIUSCULA                 PIC X(100) VALUE SPACES.
002280 01  WRK-ALFA-MINUSCULA-F
002290                  PIC X(026) VALUE 'abcdefghijklmnopqrstuvwxyz'.
002300 01  WRK-ALFA-MAIUSCULA-F
002310                  PIC X(026) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002320
002330* CONJUNTO DE E-MAILS UNICOS DA EXECUCAO INTEIRA (TODOS OS
002340* ARQUIVOS) - TABELA DE TAMANHO VARIAVEL, BUSCA LINEAR (SEARCH)
002350* NA ORDEM DE CHEGADA, PARA PRESERVAR A REGRA "1O GANHA"
002360 01  WRK-EMAILS-UNICOS.
002370     05 WRK-TAB-EMAIL-UNICO            PIC X(080)
002380               OCCURS 1 TO 20000 TIMES
002390               DEPENDING ON WRK-QTD-UNIQUE
002400               INDEXED BY WRK-IDX-UNICO.
002410
002420* LAYOUT DO CABECALHO MESTRE (1O ARQUIVO LIDO COM SUCESSO)
002430 01  CMB-MST-EMAIL-IDX                 PIC 9(002) COMP VALUE ZEROS.
002440 COPY CSV002A REPLACING ==CSVTB== BY ==CMB-MST==.
002450* LAYOUT DO CABECALHO DO ARQUIVO CORRENTE
002460 COPY CSV002A REPLACING ==CSVTB== BY ==CMB-FHD==.
002470* LINHA DE DADOS CRUA DO ARQUIVO CORRENTE (POSICOES DO CMB-FHD)
002480 COPY CSV002A REPLACING ==CSVTB== BY ==CMB-ROW==.
002490* LINHA MONTADA PARA GRAVACAO, NA ORDEM DO CABECALHO MESTRE
002500 COPY CSV002A REPLACING ==CSVTB== BY ==CMB-OUT==.
002510
002520* AREA PASSADA AO MODULO PROGDATA PARA CARIMBO DE INICIO DE JOB
002530 COPY COD001A.
002540
002550*================================================================*
002560 PROCEDURE DIVISION.
002570*================================================================*
002580
002590*----------------------------------------------------------------*
002600*    PROCESSAMENTO PRINCIPAL
002610*----------------------------------------------------------------*
002620*> cobol-lint CL002 0000-processar
002630 0000-PROCESSAR                  SECTION.
002640*----------------------------------------------------------------*
002650      CALL 'PROGDATA' USING COD001A-REGISTRO
002660      DISPLAY 'CMB0001A - INICIO DO JOB DE COMBINACAO DE '
002670              'PROSPECTS - ' COD001A-DATA-DIA '/'
002680              COD001A-DATA-MES '/' COD001A-DATA-ANO ' '
002690              COD001A-HORA ':' COD001A-MINUTO ':'
002700              COD001A-SEGUNDO
002710
002720      PERFORM 0001-INICIALIZAR
002730      PERFORM 1000-VALIDAR-PASTA
002740
002750      PERFORM 0000A-LACO-ARQUIVOS
002760              VARYING WRK-DRIVER-IDX FROM 1 BY 1
002770              UNTIL WRK-DRIVER-IDX GREATER 10
002780
002790      PERFORM 9000-FINALIZAR
002800      .
002810*----------------------------------------------------------------*
002820*> cobol-lint CL002 0000-end
002830 0000-END.                       EXIT.
002840*----------------------------------------------------------------*
002850
002860*----------------------------------------------------------------*
002870*    CORPO DO LACO DE PROCESSAMENTO DA TABELA FIXA  (CH-4471)
002880*----------------------------------------------------------------*
002890 0000A-LACO-ARQUIVOS             SECTION.
002900*----------------------------------------------------------------*
002910      PERFORM 2000-PROCESSAR-ARQUIVO
002920     .
002930*----------------------------------------------------------------*
002940*> cobol-lint CL002 0000a-end
002950 0000A-END.                      EXIT.
002960*----------------------------------------------------------------*
002970
002980*----------------------------------------------------------------*
002990*    INICIALIZAR CONTADORES E CONJUNTOS DA EXECUCAO
003000*----------------------------------------------------------------*
003010 0001-INICIALIZAR                SECTION.
003020*----------------------------------------------------------------*
003030      MOVE 'S'                    TO WRK-PRIMEIRO-ARQUIVO
003040      MOVE ZEROS                  TO WRK-QTD-ARQUIVOS-PROC
003050      MOVE ZEROS                  TO WRK-TOTAL-REGISTROS
003060      MOVE ZEROS                  TO WRK-TOTAL-SKIP
003070      MOVE ZEROS                  TO WRK-TOTAL-DUP
003080      MOVE ZEROS                  TO WRK-QTD-UNIQUE
003090      MOVE ZEROS                  TO CMB-MST-QTD-COLUNAS
003100      MOVE ZEROS                  TO CMB-MST-EMAIL-IDX
003110      .
003120*----------------------------------------------------------------*
003130*> cobol-lint CL002 0001-end
003140 0001-END.                       EXIT.
003150*----------------------------------------------------------------*
003160
003170*----------------------------------------------------------------*
003180*    RESOLVER A "PASTA" DE PROSPECTS (SUBSTITUTA PELA TABELA
003190*    FIXA DE ARQUIVOS - NAO HA VERBO DE LISTAGEM DE DIRETORIO
003200*    PORTAVEL EM COBOL PADRAO) E ABRIR O ARQUIVO DE SAIDA
003210*----------------------------------------------------------------*
003220 1000-VALIDAR-PASTA               SECTION.
003230*----------------------------------------------------------------*
003240      OPEN OUTPUT ARQ-COMBINADO
003250      .
003260*----------------------------------------------------------------*
003270*> cobol-lint CL002 1000-end
003280 1000-END.                       EXIT.
003290*----------------------------------------------------------------*
003300
003310*----------------------------------------------------------------*
003320*    PROCESSAR UM SLOT DA TABELA FIXA DE ARQUIVOS DE PROSPECTS
003330*----------------------------------------------------------------*
003340 2000-PROCESSAR-ARQUIVO          SECTION.
003350*----------------------------------------------------------------*
003360      PERFORM 2050-ABRIR-ARQUIVO-ATUAL
003370
003380      IF WRK-FS-ATUAL EQUAL '00'
003390         MOVE ZEROS               TO WRK-ARQ-REGISTROS
003400         MOVE ZEROS               TO WRK-ARQ-SKIP
003410         MOVE ZEROS               TO WRK-ARQ-DUP
003420
003430         PERFORM 2100-LER-CABECALHO-ARQUIVO
003440
003450         IF WRK-PRIMEIRO-ARQUIVO EQUAL 'S'
003460            PERFORM 2110-ADOTAR-CABECALHO-MESTRE
003470         ELSE
003480            PERFORM 2200-COMPARAR-CABECALHO
003490         END-IF
003500
003510         PERFORM 2300-PROCESSAR-LINHAS-ARQUIVO
003520         PERFORM 2900-IMPRIMIR-TOTAIS-ARQUIVO
003530         PERFORM 2950-FECHAR-ARQUIVO-ATUAL
003540
003550         ADD 1                    TO WRK-QTD-ARQUIVOS-PROC
003560      END-IF
003570      .
003580*----------------------------------------------------------------*
003590*> cobol-lint CL002 2000-end
003600 2000-END.                       EXIT.
003610*----------------------------------------------------------------*
003620
003630*----------------------------------------------------------------*
003640*    ABRIR O ARQUIVO CORRESPONDENTE AO SLOT CORRENTE DA TABELA
003650*----------------------------------------------------------------*
003660 2050-ABRIR-ARQUIVO-ATUAL        SECTION.
003670*----------------------------------------------------------------*
003680      EVALUATE WRK-DRIVER-IDX
003690         WHEN 01
003700            OPEN INPUT ARQ-P01
003710            MOVE CMB-FS-P01       TO WRK-FS-ATUAL
003720            MOVE 'PROSP01'        TO WRK-NOME-ARQ-ATUAL
003730         WHEN 02
003740            OPEN INPUT ARQ-P02
003750            MOVE CMB-FS-P02       TO WRK-FS-ATUAL
003760            MOVE 'PROSP02'        TO WRK-NOME-ARQ-ATUAL
003770         WHEN 03
003780            OPEN INPUT ARQ-P03
003790            MOVE CMB-FS-P03       TO WRK-FS-ATUAL
003800            MOVE 'PROSP03'        TO WRK-NOME-ARQ-ATUAL
003810         WHEN 04
003820            OPEN INPUT ARQ-P04
003830            MOVE CMB-FS-P04       TO WRK-FS-ATUAL
003840            MOVE 'PROSP04'        TO WRK-NOME-ARQ-ATUAL
003850         WHEN 05
003860            OPEN INPUT ARQ-P05
003870            MOVE CMB-FS-P05       TO WRK-FS-ATUAL
003880            MOVE 'PROSP05'        TO WRK-NOME-ARQ-ATUAL
003890         WHEN 06
003900            OPEN INPUT ARQ-P06
003910            MOVE CMB-FS-P06       TO WRK-FS-ATUAL
003920            MOVE 'PROSP06'        TO WRK-NOME-ARQ-ATUAL
003930         WHEN 07
003940            OPEN INPUT ARQ-P07
003950            MOVE CMB-FS-P07       TO WRK-FS-ATUAL
003960            MOVE 'PROSP07'        TO WRK-NOME-ARQ-ATUAL
003970         WHEN 08
003980            OPEN INPUT ARQ-P08
003990            MOVE CMB-FS-P08       TO WRK-FS-ATUAL
004000            MOVE 'PROSP08'        TO WRK-NOME-ARQ-ATUAL
004010         WHEN 09
004020            OPEN INPUT ARQ-P09
004030            MOVE CMB-FS-P09       TO WRK-FS-ATUAL
004040            MOVE 'PROSP09'        TO WRK-NOME-ARQ-ATUAL
004050         WHEN 10
004060            OPEN INPUT ARQ-P10
004070            MOVE CMB-FS-P10       TO WRK-FS-ATUAL
004080            MOVE 'PROSP10'        TO WRK-NOME-ARQ-ATUAL
004090      END-EVALUATE
004100      .
004110*----------------------------------------------------------------*
004120*> cobol-lint CL002 2050-end
004130 2050-END.                       EXIT.
004140*----------------------------------------------------------------*
004150
004160*----------------------------------------------------------------*
004170*    LER E QUEBRAR O CABECALHO DO ARQUIVO CORRENTE EM COLUNAS
004180*----------------------------------------------------------------*
004190 2100-LER-CABECALHO-ARQUIVO      SECTION.
004200*----------------------------------------------------------------*
004210      PERFORM 2350-LER-LINHA-ATUAL
004220
004230      PERFORM 2100A-LIMPAR-FHD
004240              VARYING WRK-IND1 FROM 1 BY 1 UNTIL WRK-IND1 GREATER 20
004250      MOVE ZEROS                  TO CMB-FHD-QTD-COLUNAS
004260
004270      IF WRK-FIM-ARQ-ATUAL EQUAL 'N'
004280         UNSTRING WRK-LINHA-ATUAL DELIMITED BY ','
004290             INTO CMB-FHD-VALOR(01) CMB-FHD-VALOR(02)
004300                  CMB-FHD-VALOR(03) CMB-FHD-VALOR(04)
004310                  CMB-FHD-VALOR(05) CMB-FHD-VALOR(06)
004320                  CMB-FHD-VALOR(07) CMB-FHD-VALOR(08)
004330                  CMB-FHD-VALOR(09) CMB-FHD-VALOR(10)
004340                  CMB-FHD-VALOR(11) CMB-FHD-VALOR(12)
004350                  CMB-FHD-VALOR(13) CMB-FHD-VALOR(14)
004360                  CMB-FHD-VALOR(15) CMB-FHD-VALOR(16)
004370                  CMB-FHD-VALOR(17) CMB-FHD-VALOR(18)
004380                  CMB-FHD-VALOR(19) CMB-FHD-VALOR(20)
004390             TALLYING IN CMB-FHD-QTD-COLUNAS
004400         END-UNSTRING
004410      END-IF
004420
004430*     LOCALIZAR AS COLUNAS "EMAIL" (CASE-INSENSITIVE) E
004440*     "PERSONAL_EMAIL" (EXATA) NO CABECALHO DESTE ARQUIVO
004450      MOVE ZEROS                  TO WRK-POS-EMAIL-ATUAL
004460      MOVE ZEROS                  TO WRK-POS-PERSONAL-ATUAL
004470      PERFORM 2100B-TESTAR-COLUNA-CABECALHO
004480              VARYING WRK-IND1 FROM 1 BY 1
004490              UNTIL WRK-IND1 GREATER CMB-FHD-QTD-COLUNAS
004500      .
004510*----------------------------------------------------------------*
004520*> cobol-lint CL002 2100-end
004530 2100-END.                       EXIT.
004540*----------------------------------------------------------------*
004550
004560*----------------------------------------------------------------*
004570*    LIMPAR O CABECALHO DE TRABALHO DESTE ARQUIVO      (CH-4471)
004580*----------------------------------------------------------------*
004590 2100A-LIMPAR-FHD                SECTION.
004600*----------------------------------------------------------------*
004610      MOVE SPACES                 TO CMB-FHD-VALOR(WRK-IND1)
004620     .
004630*----------------------------------------------------------------*
004640*> cobol-lint CL002 2100a-end
004650 2100A-END.                      EXIT.
004660*----------------------------------------------------------------*
004670
004680*----------------------------------------------------------------*
004690*    TESTAR UMA COLUNA DO CABECALHO CONTRA EMAIL/PERSONAL_EMAIL
004700*----------------------------------------------------------------*
004710 2100B-TESTAR-COLUNA-CABECALHO   SECTION.
004720*----------------------------------------------------------------*
004730      IF CMB-FHD-VALOR(WRK-IND1) EQUAL 'personal_email'
004740         AND WRK-POS-PERSONAL-ATUAL EQUAL ZEROS
004750         MOVE WRK-IND1            TO WRK-POS-PERSONAL-ATUAL
004760      END-IF
004770      IF WRK-POS-EMAIL-ATUAL EQUAL ZEROS
004780         MOVE SPACES              TO WRK-HDR-MAIUSCULA
004790         MOVE CMB-FHD-VALOR(WRK-IND1) TO WRK-HDR-MAIUSCULA
004800         INSPECT WRK-HDR-MAIUSCULA
004810                 CONVERTING WRK-ALFA-MINUSCULA-F
004820                         TO WRK-ALFA-MAIUSCULA-F
004830         IF WRK-HDR-MAIUSCULA EQUAL 'EMAIL'
004840            MOVE WRK-IND1         TO WRK-POS-EMAIL-ATUAL
004850         END-IF
004860      END-IF
004870     .
004880*----------------------------------------------------------------*
004890*> cobol-lint CL002 2100b-end
004900 2100B-END.                      EXIT.
004910*----------------------------------------------------------------*
004920
004930*----------------------------------------------------------------*
004940*    ADOTAR O CABECALHO DESTE (1O) ARQUIVO COMO CABECALHO MESTRE
004950*----------------------------------------------------------------*
004960 2110-ADOTAR-CABECALHO-MESTRE    SECTION.
004970*----------------------------------------------------------------*
004980      MOVE CMB-FHD-TABELA-COLUNAS TO CMB-MST-TABELA-COLUNAS
004990      MOVE WRK-POS-EMAIL-ATUAL    TO CMB-MST-EMAIL-IDX
005000      MOVE 'N'                    TO WRK-PRIMEIRO-ARQUIVO
005010
005020      PERFORM 2110A-MAPEAR-COLUNA-IDENTICA
005030              VARYING WRK-IND1 FROM 1 BY 1
005040              UNTIL WRK-IND1 GREATER CMB-MST-QTD-COLUNAS
005050
005060      MOVE CMB-MST-TABELA-COLUNAS TO CMB-OUT-TABELA-COLUNAS
005070      PERFORM 2550-ESCREVER-LINHA-CSV
005080      .
005090*----------------------------------------------------------------*
005100*> cobol-lint CL002 2110-end
005110 2110-END.                       EXIT.
005120*----------------------------------------------------------------*
005130
005140*----------------------------------------------------------------*
005150*    MAPA IDENTIDADE INICIAL (1O ARQUIVO DEFINE O CABECALHO)
005160*----------------------------------------------------------------*
005170 2110A-MAPEAR-COLUNA-IDENTICA    SECTION.
005180*----------------------------------------------------------------*
005190      MOVE WRK-IND1                TO WRK-MAPA-COLUNA(WRK-IND1)
005200     .
005210*----------------------------------------------------------------*
005220*> cobol-lint CL002 2110a-end
005230 2110A-END.                      EXIT.
005240*----------------------------------------------------------------*
005250
005260*----------------------------------------------------------------*
005270*    COMPARAR O CABECALHO DESTE ARQUIVO COM O CABECALHO MESTRE E
005280*    MONTAR O MAPA DE COLUNAS (TOLERANCIA A DIVERGENCIA/AUSENCIA)
005290*----------------------------------------------------------------*
005300 2200-COMPARAR-CABECALHO         SECTION.
005310*----------------------------------------------------------------*
005320      MOVE 'N'                    TO WRK-CABECALHO-DIFERE
005330      IF CMB-FHD-QTD-COLUNAS NOT EQUAL CMB-MST-QTD-COLUNAS
005340         OR CMB-FHD-TABELA-COLUNAS NOT EQUAL CMB-MST-TABELA-COLUNAS
005350         MOVE 'S'                 TO WRK-CABECALHO-DIFERE
005360      END-IF
005370
005380      IF WRK-CABECALHO-DIFERE EQUAL 'S'
005390         DISPLAY 'CMB0001A - AVISO: CABECALHO DE '
005400                 WRK-NOME-ARQ-ATUAL
005410                 ' DIFERE DO CABECALHO MESTRE - PROSSEGUINDO '
005420                 'POR NOME DE COLUNA'
005430      END-IF
005440
005450      PERFORM 2200A-MAPEAR-COLUNA-MESTRE
005460              VARYING WRK-IND1 FROM 1 BY 1
005470              UNTIL WRK-IND1 GREATER CMB-MST-QTD-COLUNAS
005480      .
005490*----------------------------------------------------------------*
005500*> cobol-lint CL002 2200-end
005510 2200-END.                       EXIT.
005520*----------------------------------------------------------------*
005530
005540*----------------------------------------------------------------*
005550*    LOCALIZAR NO CABECALHO DESTE ARQUIVO A COLUNA MESTRE (WRK-IND1)
005560*----------------------------------------------------------------*
005570 2200A-MAPEAR-COLUNA-MESTRE      SECTION.
005580*----------------------------------------------------------------*
005590      MOVE ZEROS                  TO WRK-MAPA-COLUNA(WRK-IND1)
005600      PERFORM 2200B-TESTAR-COLUNA-ATUAL
005610              VARYING WRK-IND2 FROM 1 BY 1
005620              UNTIL WRK-IND2 GREATER CMB-FHD-QTD-COLUNAS
005630     .
005640*----------------------------------------------------------------*
005650*> cobol-lint CL002 2200a-end
005660 2200A-END.                      EXIT.
005670*----------------------------------------------------------------*
005680
005690*----------------------------------------------------------------*
005700*    COMPARAR UMA COLUNA DESTE ARQUIVO COM A COLUNA MESTRE
005710*----------------------------------------------------------------*
005720 2200B-TESTAR-COLUNA-ATUAL       SECTION.
005730*----------------------------------------------------------------*
005740      IF WRK-MAPA-COLUNA(WRK-IND1) EQUAL ZEROS
005750         IF CMB-MST-VALOR(WRK-IND1)
005760                        EQUAL CMB-FHD-VALOR(WRK-IND2)
005770            MOVE WRK-IND2         TO WRK-MAPA-COLUNA(WRK-IND1)
005780         END-IF
005790      END-IF
005800     .
005810*----------------------------------------------------------------*
005820*> cobol-lint CL002 2200b-end
005830 2200B-END.                      EXIT.
005840*----------------------------------------------------------------*
005850
005860*----------------------------------------------------------------*
005870*    LER TODAS AS LINHAS DE DADOS DO ARQUIVO CORRENTE
005880*----------------------------------------------------------------*
005890 2300-PROCESSAR-LINHAS-ARQUIVO   SECTION.
005900*----------------------------------------------------------------*
005910      PERFORM 2350-LER-LINHA-ATUAL
005920      PERFORM 2300A-LACO-LINHAS UNTIL WRK-FIM-ARQ-ATUAL EQUAL 'S'
005930      .
005940*----------------------------------------------------------------*
005950*> cobol-lint CL002 2300-end
005960 2300-END.                       EXIT.
005970*----------------------------------------------------------------*
005980
005990*----------------------------------------------------------------*
006000*    CORPO DO LACO DE LEITURA DE LINHAS DO ARQUIVO   (CH-4471)
006010*----------------------------------------------------------------*
006020 2300A-LACO-LINHAS               SECTION.
006030*----------------------------------------------------------------*
006040      PERFORM 2400-TRATAR-LINHA-PROSPECT
006050      PERFORM 2350-LER-LINHA-ATUAL
006060     .
006070*----------------------------------------------------------------*
006080*> cobol-lint CL002 2300a-end
006090 2300A-END.                      EXIT.
006100*----------------------------------------------------------------*
006110
006120*----------------------------------------------------------------*
006130*    LER UMA LINHA DO SLOT CORRENTE DA TABELA FIXA DE ARQUIVOS
006140*----------------------------------------------------------------*
006150 2350-LER-LINHA-ATUAL            SECTION.
006160*----------------------------------------------------------------*
006170      MOVE 'N'                    TO WRK-FIM-ARQ-ATUAL
006180      MOVE SPACES                 TO WRK-LINHA-ATUAL
006190
006200      EVALUATE WRK-DRIVER-IDX
006210         WHEN 01
006220            READ ARQ-P01 INTO FD-P01-LINHA
006230                AT END MOVE 'S'   TO WRK-FIM-ARQ-ATUAL
006240            END-READ
006250            IF WRK-FIM-ARQ-ATUAL EQUAL 'N'
006260               MOVE FD-P01-TEXTO  TO WRK-LINHA-ATUAL
006270            END-IF
006280         WHEN 02
006290            READ ARQ-P02 INTO FD-P02-LINHA
006300                AT END MOVE 'S'   TO WRK-FIM-ARQ-ATUAL
006310            END-READ
006320            IF WRK-FIM-ARQ-ATUAL EQUAL 'N'
006330               MOVE FD-P02-TEXTO  TO WRK-LINHA-ATUAL
006340            END-IF
006350         WHEN 03
006360            READ ARQ-P03 INTO FD-P03-LINHA
006370                AT END MOVE 'S'   TO WRK-FIM-ARQ-ATUAL
006380            END-READ
006390            IF WRK-FIM-ARQ-ATUAL EQUAL 'N'
006400               MOVE FD-P03-TEXTO  TO WRK-LINHA-ATUAL
006410            END-IF
006420         WHEN 04
006430            READ ARQ-P04 INTO FD-P04-LINHA
006440                AT END MOVE 'S'   TO WRK-FIM-ARQ-ATUAL
006450            END-READ
006460            IF WRK-FIM-ARQ-ATUAL EQUAL 'N'
006470               MOVE FD-P04-TEXTO  TO WRK-LINHA-ATUAL
006480            END-IF
006490         WHEN 05
006500            READ ARQ-P05 INTO FD-P05-LINHA
006510                AT END MOVE 'S'   TO WRK-FIM-ARQ-ATUAL
006520            END-READ
006530            IF WRK-FIM-ARQ-ATUAL EQUAL 'N'
006540               MOVE FD-P05-TEXTO  TO WRK-LINHA-ATUAL
006550            END-IF
006560         WHEN 06
006570            READ ARQ-P06 INTO FD-P06-LINHA
006580                AT END MOVE 'S'   TO WRK-FIM-ARQ-ATUAL
006590            END-READ
006600            IF WRK-FIM-ARQ-ATUAL EQUAL 'N'
006610               MOVE FD-P06-TEXTO  TO WRK-LINHA-ATUAL
006620            END-IF
006630         WHEN 07
006640            READ ARQ-P07 INTO FD-P07-LINHA
006650                AT END MOVE 'S'   TO WRK-FIM-ARQ-ATUAL
006660            END-READ
006670            IF WRK-FIM-ARQ-ATUAL EQUAL 'N'
006680               MOVE FD-P07-TEXTO  TO WRK-LINHA-ATUAL
006690            END-IF
006700         WHEN 08
006710            READ ARQ-P08 INTO FD-P08-LINHA
006720                AT END MOVE 'S'   TO WRK-FIM-ARQ-ATUAL
006730            END-READ
006740            IF WRK-FIM-ARQ-ATUAL EQUAL 'N'
006750               MOVE FD-P08-TEXTO  TO WRK-LINHA-ATUAL
006760            END-IF
006770         WHEN 09
006780            READ ARQ-P09 INTO FD-P09-LINHA
006790                AT END MOVE 'S'   TO WRK-FIM-ARQ-ATUAL
006800            END-READ
006810            IF WRK-FIM-ARQ-ATUAL EQUAL 'N'
006820               MOVE FD-P09-TEXTO  TO WRK-LINHA-ATUAL
006830            END-IF
006840         WHEN 10
006850            READ ARQ-P10 INTO FD-P10-LINHA
006860                AT END MOVE 'S'   TO WRK-FIM-ARQ-ATUAL
006870            END-READ
006880            IF WRK-FIM-ARQ-ATUAL EQUAL 'N'
006890               MOVE FD-P10-TEXTO  TO WRK-LINHA-ATUAL
006900            END-IF
006910      END-EVALUATE
006920      .
006930*----------------------------------------------------------------*
006940*> cobol-lint CL002 2350-end
006950 2350-END.                       EXIT.
006960*----------------------------------------------------------------*
006970
006980*----------------------------------------------------------------*
006990*    TRATAR UMA LINHA DE DADOS (FALLBACK DE E-MAIL E DEDUP)
007000*----------------------------------------------------------------*
007010 2400-TRATAR-LINHA-PROSPECT      SECTION.
007020*----------------------------------------------------------------*
007030      PERFORM 2400A-LIMPAR-ROW
007040              VARYING WRK-IND1 FROM 1 BY 1 UNTIL WRK-IND1 GREATER 20
007050      MOVE ZEROS                  TO CMB-ROW-QTD-COLUNAS
007060
007070      UNSTRING WRK-LINHA-ATUAL DELIMITED BY ','
007080          INTO CMB-ROW-VALOR(01) CMB-ROW-VALOR(02)
007090               CMB-ROW-VALOR(03) CMB-ROW-VALOR(04)
007100               CMB-ROW-VALOR(05) CMB-ROW-VALOR(06)
007110               CMB-ROW-VALOR(07) CMB-ROW-VALOR(08)
007120               CMB-ROW-VALOR(09) CMB-ROW-VALOR(10)
007130               CMB-ROW-VALOR(11) CMB-ROW-VALOR(12)
007140               CMB-ROW-VALOR(13) CMB-ROW-VALOR(14)
007150               CMB-ROW-VALOR(15) CMB-ROW-VALOR(16)
007160               CMB-ROW-VALOR(17) CMB-ROW-VALOR(18)
007170               CMB-ROW-VALOR(19) CMB-ROW-VALOR(20)
007180          TALLYING IN CMB-ROW-QTD-COLUNAS
007190      END-UNSTRING
007200
007210      PERFORM 2450-RESOLVER-EMAIL-FALLBACK
007220
007230      IF WRK-EMAIL-RESOLVIDO EQUAL SPACES
007240         ADD 1                    TO WRK-ARQ-SKIP
007250         ADD 1                    TO WRK-TOTAL-SKIP
007260      ELSE
007270         PERFORM 2460-VERIFICAR-EMAIL-DUPLICADO
007280         IF WRK-EMAIL-DUPLICADO EQUAL 'S'
007290            ADD 1                 TO WRK-ARQ-DUP
007300            ADD 1                 TO WRK-TOTAL-DUP
007310         ELSE
007320            PERFORM 2470-MONTAR-LINHA-SAIDA
007330            PERFORM 2500-GRAVAR-LINHA-COMBINADA
007340         END-IF
007350      END-IF
007360      .
007370*----------------------------------------------------------------*
007380*> cobol-lint CL002 2400-end
007390 2400-END.                       EXIT.
007400*----------------------------------------------------------------*
007410
007420*----------------------------------------------------------------*
007430*    LIMPAR A LINHA DE DADOS DE TRABALHO ANTES DA QUEBRA (CH-4471)
007440*----------------------------------------------------------------*
007450 2400A-LIMPAR-ROW                SECTION.
007460*----------------------------------------------------------------*
007470      MOVE SPACES                 TO CMB-ROW-VALOR(WRK-IND1)
007480     .
007490*----------------------------------------------------------------*
007500*> cobol-lint CL002 2400a-end
007510 2400A-END.                      EXIT.
007520*----------------------------------------------------------------*
007530
007540*----------------------------------------------------------------*
007550*    RESOLVER O E-MAIL DA LINHA (EMAIL, SENAO PERSONAL_EMAIL)
007560*----------------------------------------------------------------*
007570 2450-RESOLVER-EMAIL-FALLBACK    SECTION.
007580*----------------------------------------------------------------*
007590      MOVE SPACES                 TO WRK-CAMPO-TRIM
007600      IF WRK-POS-EMAIL-ATUAL GREATER ZEROS
007610         AND WRK-POS-EMAIL-ATUAL NOT GREATER CMB-ROW-QTD-COLUNAS
007620            MOVE CMB-ROW-VALOR(WRK-POS-EMAIL-ATUAL)
007630                                 TO WRK-CAMPO-TRIM
007640      END-IF
007650      CALL 'TRIMFLDA' USING WRK-CAMPO-TRIM
007660      MOVE WRK-CAMPO-TRIM         TO WRK-EMAIL-ATUAL
007670
007680      MOVE SPACES                 TO WRK-CAMPO-TRIM
007690      IF WRK-POS-PERSONAL-ATUAL GREATER ZEROS
007700         AND WRK-POS-PERSONAL-ATUAL NOT GREATER
007710                                       CMB-ROW-QTD-COLUNAS
007720            MOVE CMB-ROW-VALOR(WRK-POS-PERSONAL-ATUAL)
007730                                 TO WRK-CAMPO-TRIM
007740      END-IF
007750      CALL 'TRIMFLDA' USING WRK-CAMPO-TRIM
007760      MOVE WRK-CAMPO-TRIM         TO WRK-PERSONAL-ATUAL
007770
007780      IF WRK-EMAIL-ATUAL NOT EQUAL SPACES
007790         MOVE WRK-EMAIL-ATUAL      TO WRK-EMAIL-RESOLVIDO
007800      ELSE
007810         MOVE WRK-PERSONAL-ATUAL   TO WRK-EMAIL-RESOLVIDO
007820      END-IF
007830      .
007840*----------------------------------------------------------------*
007850*> cobol-lint CL002 2450-end
007860 2450-END.                       EXIT.
007870*----------------------------------------------------------------*
007880
007890*----------------------------------------------------------------*
007900*    VERIFICAR SE O E-MAIL RESOLVIDO JA APARECEU NA EXECUCAO
007910*----------------------------------------------------------------*
007920 2460-VERIFICAR-EMAIL-DUPLICADO  SECTION.
007930*----------------------------------------------------------------*
007940      MOVE 'N'                    TO WRK-EMAIL-DUPLICADO
007950
007960      IF WRK-QTD-UNIQUE GREATER ZEROS
007970         SET WRK-IDX-UNICO        TO 1
007980         SEARCH WRK-TAB-EMAIL-UNICO VARYING WRK-IDX-UNICO
007990             AT END
008000                 CONTINUE
008010             WHEN WRK-TAB-EMAIL-UNICO(WRK-IDX-UNICO)
008020                              EQUAL WRK-EMAIL-RESOLVIDO
008030                 MOVE 'S'         TO WRK-EMAIL-DUPLICADO
008040         END-SEARCH
008050      END-IF
008060
008070      IF WRK-EMAIL-DUPLICADO EQUAL 'N'
008080         AND WRK-QTD-UNIQUE LESS 20000
008090            ADD 1                 TO WRK-QTD-UNIQUE
008100            MOVE WRK-EMAIL-RESOLVIDO
008110                      TO WRK-TAB-EMAIL-UNICO(WRK-QTD-UNIQUE)
008120      END-IF
008130      .
008140*----------------------------------------------------------------*
008150*> cobol-lint CL002 2460-end
008160 2460-END.                       EXIT.
008170*----------------------------------------------------------------*
008180
008190*----------------------------------------------------------------*
008200*    MONTAR A LINHA DE SAIDA NA ORDEM DO CABECALHO MESTRE
008210*----------------------------------------------------------------*
008220 2470-MONTAR-LINHA-SAIDA         SECTION.
008230*----------------------------------------------------------------*
008240      PERFORM 2470A-LIMPAR-OUT
008250              VARYING WRK-IND1 FROM 1 BY 1 UNTIL WRK-IND1 GREATER 20
008260
008270      PERFORM 2470B-MONTAR-COLUNA-SAIDA
008280              VARYING WRK-IND1 FROM 1 BY 1
008290              UNTIL WRK-IND1 GREATER CMB-MST-QTD-COLUNAS
008300
008310      MOVE CMB-MST-QTD-COLUNAS    TO CMB-OUT-QTD-COLUNAS
008320      .
008330*----------------------------------------------------------------*
008340*> cobol-lint CL002 2470-end
008350 2470-END.                       EXIT.
008360*----------------------------------------------------------------*
008370
008380*----------------------------------------------------------------*
008390*    LIMPAR A LINHA DE SAIDA DE TRABALHO             (CH-4471)
008400*----------------------------------------------------------------*
008410 2470A-LIMPAR-OUT                SECTION.
008420*----------------------------------------------------------------*
008430      MOVE SPACES                 TO CMB-OUT-VALOR(WRK-IND1)
008440     .
008450*----------------------------------------------------------------*
008460*> cobol-lint CL002 2470a-end
008470 2470A-END.                      EXIT.
008480*----------------------------------------------------------------*
008490
008500*----------------------------------------------------------------*
008510*    MONTAR UMA COLUNA DA LINHA DE SAIDA NA ORDEM DO MESTRE
008520*----------------------------------------------------------------*
008530 2470B-MONTAR-COLUNA-SAIDA       SECTION.
008540*----------------------------------------------------------------*
008550      IF WRK-IND1 EQUAL CMB-MST-EMAIL-IDX
008560         MOVE WRK-EMAIL-RESOLVIDO
008570                              TO CMB-OUT-VALOR(WRK-IND1)
008580      ELSE
008590         IF WRK-MAPA-COLUNA(WRK-IND1) GREATER ZEROS
008600            AND WRK-MAPA-COLUNA(WRK-IND1) NOT GREATER
008610                                    CMB-ROW-QTD-COLUNAS
008620            MOVE CMB-ROW-VALOR(WRK-MAPA-COLUNA(WRK-IND1))
008630                              TO CMB-OUT-VALOR(WRK-IND1)
008640         END-IF
008650      END-IF
008660     .
008670*----------------------------------------------------------------*
008680*> cobol-lint CL002 2470b-end
008690 2470B-END.                      EXIT.
008700*----------------------------------------------------------------*
008710
008720*----------------------------------------------------------------*
008730*    GRAVAR A LINHA COMBINADA NO ARQUIVO DE SAIDA
008740*----------------------------------------------------------------*
008750 2500-GRAVAR-LINHA-COMBINADA     SECTION.
008760*----------------------------------------------------------------*
008770      PERFORM 2550-ESCREVER-LINHA-CSV
008780      ADD 1                       TO WRK-ARQ-REGISTROS
008790      ADD 1                       TO WRK-TOTAL-REGISTROS
008800      .
008810*----------------------------------------------------------------*
008820*> cobol-lint CL002 2500-end
008830 2500-END.                       EXIT.
008840*----------------------------------------------------------------*
008850
008860*----------------------------------------------------------------*
008870*    CONCATENAR AS COLUNAS DE CMB-OUT E GRAVAR NO ARQUIVO SAIDA
008880*----------------------------------------------------------------*
008890 2550-ESCREVER-LINHA-CSV         SECTION.
008900*----------------------------------------------------------------*
008910      MOVE SPACES                 TO WRK-LINHA-SAIDA
008920      MOVE 1                      TO WRK-PONTEIRO-SAIDA
008930
008940      PERFORM 2550A-MONTAR-COLUNA-SAIDA
008950              VARYING WRK-IND1 FROM 1 BY 1
008960              UNTIL WRK-IND1 GREATER CMB-OUT-QTD-COLUNAS
008970
008980      MOVE WRK-LINHA-SAIDA        TO FD-SAIDA-TEXTO
008990      WRITE FD-SAIDA-LINHA
009000
009010      IF WRK-UPSI0-LIGADO EQUAL 'S'
009020         DISPLAY 'CMB0001A - LINHA GRAVADA: ' WRK-LINHA-SAIDA
009030      END-IF
009040      .
009050*----------------------------------------------------------------*
009060*> cobol-lint CL002 2550-end
009070 2550-END.                       EXIT.
009080*----------------------------------------------------------------*
009090
009100*----------------------------------------------------------------*
009110*    MONTAR UMA COLUNA (COM VIRGULA SEPARADORA) DA LINHA DE SAIDA
009120*----------------------------------------------------------------*
009130 2550A-MONTAR-COLUNA-SAIDA       SECTION.
009140*----------------------------------------------------------------*
009150      IF WRK-IND1 GREATER 1
009160         STRING ','                DELIMITED BY SIZE
009170                INTO WRK-LINHA-SAIDA
009180                WITH POINTER WRK-PONTEIRO-SAIDA
009190         END-STRING
009200      END-IF
009210      PERFORM 2560-CALCULAR-TAMANHO-VALOR
009220      IF WRK-TAM-VALOR GREATER ZEROS
009230         STRING CMB-OUT-VALOR(WRK-IND1)(1:WRK-TAM-VALOR)
009240                DELIMITED BY SIZE
009250                INTO WRK-LINHA-SAIDA
009260                WITH POINTER WRK-PONTEIRO-SAIDA
009270         END-STRING
009280      END-IF
009290     .
009300*----------------------------------------------------------------*
009310*> cobol-lint CL002 2550a-end
009320 2550A-END.                      EXIT.
009330*----------------------------------------------------------------*
009340
009350*----------------------------------------------------------------*
009360*    CALCULAR O TAMANHO UTIL (SEM BRANCOS A DIREITA) DE UM VALOR
009370*----------------------------------------------------------------*
009380 2560-CALCULAR-TAMANHO-VALOR     SECTION.
009390*----------------------------------------------------------------*
009400      MOVE ZEROS                  TO WRK-TAM-VALOR
009410      PERFORM 2560A-TESTAR-POSICAO
009420              VARYING WRK-IND3 FROM 100 BY -1
009430              UNTIL WRK-IND3 LESS 1
009440     .
009450*----------------------------------------------------------------*
009460*> cobol-lint CL002 2560-end
009470 2560-END.                       EXIT.
009480*----------------------------------------------------------------*
009490
009500*----------------------------------------------------------------*
009510*    TESTAR UMA POSICAO A PARTIR DO FIM DO VALOR       (CH-4471)
009520*----------------------------------------------------------------*
009530 2560A-TESTAR-POSICAO            SECTION.
009540*----------------------------------------------------------------*
009550      IF WRK-TAM-VALOR EQUAL ZEROS
009560         IF CMB-OUT-VALOR(WRK-IND1)(WRK-IND3:1) NOT EQUAL SPACE
009570            MOVE WRK-IND3         TO WRK-TAM-VALOR
009580         END-IF
009590      END-IF
009600     .
009610*----------------------------------------------------------------*
009620*> cobol-lint CL002 2560a-end
009630 2560A-END.                      EXIT.
009640*----------------------------------------------------------------*
009650
009660*----------------------------------------------------------------*
009670*    IMPRIMIR OS TOTAIS DO ARQUIVO CORRENTE (SOMENTE CONSOLE)
009680*----------------------------------------------------------------*
009690 2900-IMPRIMIR-TOTAIS-ARQUIVO    SECTION.
009700*----------------------------------------------------------------*
009710      DISPLAY 'Records from ' WRK-NOME-ARQ-ATUAL ': '
009720               WRK-ARQ-REGISTROS
009730      IF WRK-ARQ-SKIP GREATER ZEROS
009740         DISPLAY 'Skipped records (no email): ' WRK-ARQ-SKIP
009750      END-IF
009760      IF WRK-ARQ-DUP GREATER ZEROS
009770         DISPLAY 'Duplicate emails skipped: ' WRK-ARQ-DUP
009780      END-IF
009790      IF WRK-UPSI0-LIGADO EQUAL 'S'
009800         DISPLAY 'CMB0001A - CONTADORES DO ARQUIVO (TRACE): '
009810                  WRK-CONTADORES-ARQ-ATUAL-X
009820      END-IF
009830      .
009840*----------------------------------------------------------------*
009850*> cobol-lint CL002 2900-end
009860 2900-END.                       EXIT.
009870*----------------------------------------------------------------*
009880
009890*----------------------------------------------------------------*
009900*    FECHAR O ARQUIVO CORRESPONDENTE AO SLOT CORRENTE DA TABELA
009910*----------------------------------------------------------------*
009920 2950-FECHAR-ARQUIVO-ATUAL       SECTION.
009930*----------------------------------------------------------------*
009940      EVALUATE WRK-DRIVER-IDX
009950         WHEN 01 CLOSE ARQ-P01
009960         WHEN 02 CLOSE ARQ-P02
009970         WHEN 03 CLOSE ARQ-P03
009980         WHEN 04 CLOSE ARQ-P04
009990         WHEN 05 CLOSE ARQ-P05
010000         WHEN 06 CLOSE ARQ-P06
010010         WHEN 07 CLOSE ARQ-P07
010020         WHEN 08 CLOSE ARQ-P08
010030         WHEN 09 CLOSE ARQ-P09
010040         WHEN 10 CLOSE ARQ-P10
010050      END-EVALUATE
010060      .
010070*----------------------------------------------------------------*
010080*> cobol-lint CL002 2950-end
010090 2950-END.                       EXIT.
010100*----------------------------------------------------------------*
010110
010120*----------------------------------------------------------------*
010130*    FINALIZAR O JOB
010140*----------------------------------------------------------------*
010150 9000-FINALIZAR                  SECTION.
010160*----------------------------------------------------------------*
010170      CLOSE ARQ-COMBINADO
010180      PERFORM 9100-IMPRIMIR-RESUMO-FINAL
010190      GOBACK
010200      .
010210*----------------------------------------------------------------*
010220*> cobol-lint CL002 9000-end
010230 9000-END.                       EXIT.
010240*----------------------------------------------------------------*
010250
010260*----------------------------------------------------------------*
010270*    IMPRIMIR O RESUMO FINAL DA EXECUCAO (SOMENTE CONSOLE)
010280*----------------------------------------------------------------*
010290 9100-IMPRIMIR-RESUMO-FINAL      SECTION.
010300*----------------------------------------------------------------*
010310      DISPLAY '=============================================='
010320      DISPLAY 'CMB0001A - RESUMO DO JOB DE COMBINACAO/DEDUP'
010330      IF WRK-QTD-ARQUIVOS-PROC EQUAL ZEROS
010340         DISPLAY 'No CSV files found in the prospects folder!'
010350      ELSE
010360         DISPLAY 'Files processed: ' WRK-QTD-ARQUIVOS-PROC
010370         DISPLAY 'Total records combined: ' WRK-TOTAL-REGISTROS
010380         DISPLAY 'Total records skipped (no email): '
010390                  WRK-TOTAL-SKIP
010400         DISPLAY 'Total duplicate emails skipped: '
010410                  WRK-TOTAL-DUP
010420         DISPLAY 'Unique emails in output: ' WRK-QTD-UNIQUE
010430         DISPLAY 'Output file: COMBINAD'
010440      END-IF
010450      DISPLAY '=============================================='
010460      .
010470*----------------------------------------------------------------*
010480*> cobol-lint CL002 9100-end
010490 9100-END.                       EXIT.
010500*----------------------------------------------------------------*
