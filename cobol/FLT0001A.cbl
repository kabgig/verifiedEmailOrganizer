000100******************************************************************
000110* PROGRAMADOR: WALDEMAR FERREIRA CAMPOS - COBOLDICAS
000120* INSTALACAO.: COBOLDICAS DATA SERVICES
000130* DATA-ESCRITA: 11/04/1985
000140* DATA-COMPIL.: (GERADA PELO COMPILADOR EM CADA BUILD)
000150* SEGURANCA..: USO INTERNO - LOTE NOTURNO
000160* OBJETIVO...: FILTRAR O ARQUIVO DE PERFIS CAPTADOS (SCRAPED.CSV),
000170*              MANTENDO SOMENTE AS LINHAS CUJO E-MAIL JA CONSTA NO
000180*              ARQUIVO DE E-MAILS VERIFICADOS (CHECKED.CSV), E
000190*              REMOVENDO UM CONJUNTO FIXO DE COLUNAS DE BAIXO VALOR
000200*              PARA MALA DIRETA (SEGUIDORES, FOTO DE PERFIL, ETC).
000210******************************************************************
000220* HISTORICO DE ALTERACOES
000230* DATA       AUTOR   CHAMADO      DESCRICAO
000240* ---------- ------- ------------ -------------------------------
000250* 11/04/1985 WFC     -            MODULO ORIGINAL - FILTRAVA O
000260*                                 CADASTRO DE ASSOCIADOS PELO
000270*                                 CODIGO CONSTANTE NO ARQUIVO DE
000280*                                 SITUACAO ATIVA (SITACAD.DAT).
000290* 21/10/1998 LHS     CH-Y2K-19    REVISAO DE VIRADA DE SECULO -
000300*                                 CAMPOS DE CONTROLE DE LOTE
000310*                                 PASSAM A USAR ANO COM 4 DIGITOS.
000320* 03/03/2026 RVB     CH-4471      MODULO REESCRITO PARA O NOVO JOB
000330*                                 DE HIGIENIZACAO DE LISTA DE
000340*                                 E-MAIL - ENTRADA E SAIDA PASSAM A
000350*                                 SER ARQUIVOS CSV DE LAYOUT
000360*                                 VARIAVEL (SCRAPED.CSV/CHECKED.CSV/
000370*                                 FILTERED_SCRAPED.CSV), COM
000380*                                 RESOLUCAO DE COLUNA DE E-MAIL
000390*                                 PELO NOME DO CABECALHO.
000400* 09/03/2026 RVB     CH-4471      INCLUIDA A REGRA DE FALLBACK DE
000410*                                 COLUNA DE E-MAIL POR SUBSTRING
000420*                                 QUANDO NENHUM DOS CABECALHOS
000430*                                 CANDIDATOS CASA EXATAMENTE.
000440******************************************************************
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID. FLT0001A.
000470 AUTHOR. WALDEMAR FERREIRA CAMPOS.
000480 INSTALLATION. COBOLDICAS DATA SERVICES.
000490 DATE-WRITTEN. 11/04/1985.
000500 DATE-COMPILED.
000510 SECURITY. USO INTERNO - LOTE NOTURNO.
000520*================================================================*
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS WRK-CLASSE-ALFA IS "A" THRU "Z"
000580     UPSI-0 ON STATUS IS WRK-UPSI0-LIGADO
000590     UPSI-0 OFF STATUS IS WRK-UPSI0-DESLIGADO.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT ARQ-CHECKED  ASSIGN TO "CHECKED"
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS FLT-FS-CHECKED.
000660     SELECT ARQ-SCRAPED  ASSIGN TO "SCRAPED"
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS FLT-FS-SCRAPED.
000690     SELECT ARQ-FILTRADO ASSIGN TO "FILTRADO"
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS FLT-FS-FILTRADO.
000720*================================================================*
000730 DATA DIVISION.
000740 FILE SECTION.
000750*----------------------------------------------------------------*
000760*    ARQUIVO DE E-MAILS JA VERIFICADOS PELO FORNECEDOR
000770*----------------------------------------------------------------*
000780 FD  ARQ-CHECKED.
000790 01  FD-CHECKED-LINHA.
000800     05 FD-CHECKED-LINHA-TEXTO         PIC X(380).
000810     05 FILLER                         PIC X(020).
000820
000830*----------------------------------------------------------------*
000840*    ARQUIVO DE PERFIS CAPTADOS (LAYOUT DE COLUNAS VARIAVEL)
000850*----------------------------------------------------------------*
000860 FD  ARQ-SCRAPED.
000870 01  FD-SCRAPED-LINHA.
000880     05 FD-SCRAPED-LINHA-TEXTO         PIC X(1980).
000890     05 FILLER                         PIC X(020).
000900* VISAO ALTERNATIVA DO REGISTRO - USADA PARA DESCARTAR LINHA
000910* TOTALMENTE EM BRANCO NO MEIO DO ARQUIVO (LINHA "FANTASMA")
000920 01  FD-SCRAPED-LINHA-TAB REDEFINES FD-SCRAPED-LINHA.
000930     05 FD-SCRAPED-PRIMEIRO-CAR        PIC X(001).
000940     05 FILLER                         PIC X(1999).
000950
000960*----------------------------------------------------------------*
000970*    ARQUIVO DE SAIDA - PERFIS FILTRADOS PRONTOS PARA MALA DIRETA
000980*----------------------------------------------------------------*
000990 FD  ARQ-FILTRADO.
001000 01  FD-FILTRADO-LINHA.
001010     05 FD-FILTRADO-LINHA-TEXTO        PIC X(1980).
001020     05 FILLER                         PIC X(020).
001030
001040 WORKING-STORAGE SECTION.
001050
001060* CHAVES DE ESTADO DE ARQUIVO E SWITCHES DE DEPURACAO
001070 01  FLT-FS-CHECKED                    PIC X(002) VALUE SPACES.
001080 01  FLT-FS-SCRAPED                    PIC X(002) VALUE SPACES.
001090 01  FLT-FS-FILTRADO                   PIC X(002) VALUE SPACES.
001100 01  WRK-UPSI0-LIGADO                  PIC X(001) VALUE 'N'.
001110 01  WRK-UPSI0-DESLIGADO               PIC X(001) VALUE 'S'.
001120 01  WRK-FIM-CHECKED                   PIC X(001) VALUE 'N'.
001121     88 WRK-FIM-CHECKED-SIM                     VALUE 'S'.
001122     88 WRK-FIM-CHECKED-NAO                     VALUE 'N'.
001130 01  WRK-FIM-SCRAPED                   PIC X(001) VALUE 'N'.
001131     88 WRK-FIM-SCRAPED-SIM                     VALUE 'S'.
001132     88 WRK-FIM-SCRAPED-NAO                     VALUE 'N'.
001140 01  WRK-ERRO-FATAL                    PIC X(001) VALUE 'N'.
001141     88 WRK-ERRO-FATAL-SIM                      VALUE 'S'.
001150 01  WRK-EMAIL-ENCONTRADO              PIC X(001) VALUE 'N'.
001151     88 WRK-EMAIL-ENCONTRADO-SIM                VALUE 'S'.
001160 01  WRK-COLUNA-REMOVER                PIC X(001) VALUE 'N'.
001161     88 WRK-COLUNA-REMOVER-SIM                  VALUE 'S'.
001170 01  WRK-CONTEM-EMAIL                  PIC X(001) VALUE 'N'.
001171     88 WRK-CONTEM-EMAIL-SIM                    VALUE 'S'.
001180
001190* BYTE DE CHAVEAMENTO GENERICO (RESERVADO) - PADRAO DA CASA,
001200* MESMO USO DE PROGDATA/TRIMFLDA
001210 01  WRK-CHAVE-BYTE                    PIC X(001) VALUE SPACE.
001220 01  WRK-CHAVE-BYTE-9 REDEFINES WRK-CHAVE-BYTE
001230                                        PIC 9(001).
001240
001250* CONTADORES E INDICES - TODOS COMP, PADRAO DA CASA PARA LOTE
001260 01  WRK-QTD-CHECKED-CARREGADOS        PIC 9(006) COMP VALUE ZEROS.
001270 01  WRK-TOTAL-LINHAS-LIDAS            PIC 9(007) COMP VALUE ZEROS.
001280 01  WRK-TOTAL-LINHAS-GRAVADAS         PIC 9(007) COMP VALUE ZEROS.
001281* VISAO ALFANUMERICA DO CONTADOR DE LINHAS GRAVADAS - USADA NO
001282* DISPLAY DE TRACE (UPSI-0), MESMO PADRAO DE CMB0001A     (CH-4471)
001283 01  WRK-TOTAL-LINHAS-GRAVADAS-X
001284             REDEFINES WRK-TOTAL-LINHAS-GRAVADAS PIC X(007).
001290 01  WRK-QTD-SAIDA-COLS                PIC 9(002) COMP VALUE ZEROS.
001300 01  WRK-POS-EMAIL                     PIC 9(002) COMP VALUE ZEROS.
001301* TAMANHO UTIL DE UM VALOR DE COLUNA - ESCALAR AVULSO, RECALCULADO
001302* A CADA COLUNA MONTADA NA LINHA DE SAIDA - PADRAO 77 DA CASA
001303 77  WRK-TAM-VALOR                     PIC 9(003) COMP VALUE ZEROS.
001320 01  WRK-PONTEIRO-SAIDA                PIC 9(004) COMP VALUE 1.
001330 01  WRK-IND1                          PIC 9(002) COMP VALUE ZEROS.
001340 01  WRK-IND2                          PIC 9(002) COMP VALUE ZEROS.
001341* INDICE DE VARREDURA CARACTER-A-CARACTER (JANELA "EMAIL" E CALCULO
001342* DE TAMANHO UTIL) - ESCALAR AVULSO, PADRAO 77 DA CASA    (CH-4471)
001343 77  WRK-IND3                          PIC 9(003) COMP VALUE ZEROS.
001360
001370* CONJUNTO DE E-MAILS VERIFICADOS - TABELA DE TAMANHO VARIAVEL,
001380* BUSCA LINEAR (SEARCH) NA ORDEM DE CARGA, SEM ORDENACAO, PARA
001390* NAO DEPENDER DE ORDEM ALFABETICA NO ARQUIVO CHECKED.CSV
001400 01  WRK-CHECKED-EMAILS.
001410     05 WRK-TAB-CHECKED-EMAIL          PIC X(080)
001420               OCCURS 1 TO 5000 TIMES
001430               DEPENDING ON WRK-QTD-CHECKED-CARREGADOS
001440               INDEXED BY WRK-IDX-CHECKED.
001450
001460* MAPA DAS COLUNAS DO CABECALHO ORIGINAL QUE SOBREVIVEM AO FILTRO,
001470* NA ORDEM DE SAIDA (POSICAO N DA SAIDA -> POSICAO ORIGINAL)
001480 01  WRK-MAPA-SAIDA.
001490     05 WRK-IDX-SAIDA                  PIC 9(002) COMP
001500                                        OCCURS 20 TIMES.
001510
001520* AREA DE TRABALHO PARA CHAMADA DO MODULO TRIMFLDA (TRIM+MINUSCULA)
001530 01  WRK-CAMPO-TRIM                    PIC X(100) VALUE SPACES.
001540 01  WRK-EMAIL-CHECKED-ATUAL           PIC X(080) VALUE SPACES.
001550 01  WRK-EMAIL-LINHA-ATUAL             PIC X(080) VALUE SPACES.
001560
001570* AREA DE TRABALHO PARA TESTE DE SUBSTRING "EMAIL" NO CABECALHO,
001580* SEM USO DE FUNCAO INTRINSECA (INSPECT CONVERTING + VARREDURA)
001590 01  WRK-HDR-MAIUSCULA                 PIC X(100) VALUE SPACES.
001600 01  WRK-ALFA-MINUSCULA-F
001610                  PIC X(026) VALUE 'abcdefghijklmnopqrstuvwxyz'.
001620 01  WRK-ALFA-MAIUSCULA-F
001630                  PIC X(026) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001640
001650* MONTAGEM DA LINHA DE SAIDA (CSV) POR CONCATENACAO MANUAL
001660 01  WRK-LINHA-SAIDA                   PIC X(1980) VALUE SPACES.
001670
001680* LAYOUT DO ARQUIVO CHECKED.CSV E TABELAS DE CONSTANTES DO JOB
001690 COPY CSV001A.
001700
001710* TABELA GENERICA DE COLUNAS - CABECALHO DO SCRAPED.CSV
001720 COPY CSV002A REPLACING ==CSVTB== BY ==FLT-HDR==.
001730* TABELA GENERICA DE COLUNAS - LINHA DE DADOS CORRENTE DO SCRAPED
001740 COPY CSV002A REPLACING ==CSVTB== BY ==FLT-ROW==.
001750* TABELA GENERICA DE COLUNAS - LINHA MONTADA PARA A SAIDA FILTRADA
001760 COPY CSV002A REPLACING ==CSVTB== BY ==FLT-OUT==.
001770
001780* AREA PASSADA AO MODULO PROGDATA PARA CARIMBO DE INICIO DE JOB
001790 COPY COD001A.
001800
001810*================================================================*
001820 PROCEDURE DIVISION.
001830*================================================================*
001840
001850*----------------------------------------------------------------*
001860*    PROCESSAMENTO PRINCIPAL
001870*----------------------------------------------------------------*
001880*> cobol-lint CL002 0000-processar
001890 0000-PROCESSAR                  SECTION.
001900*----------------------------------------------------------------*
001910      CALL 'PROGDATA' USING COD001A-REGISTRO
001920      DISPLAY 'FLT0001A - INICIO DO JOB DE FILTRO DE LISTA - '
001930               COD001A-DATA-DIA '/' COD001A-DATA-MES '/'
001940               COD001A-DATA-ANO ' ' COD001A-HORA ':'
001950               COD001A-MINUTO ':' COD001A-SEGUNDO
001960
001970      PERFORM 1000-CARREGAR-CHECKED
001980
001990      IF WRK-ERRO-FATAL EQUAL 'N'
002000         PERFORM 2000-PROCESSAR-SCRAPED
002010      END-IF
002020
002030      PERFORM 9000-FINALIZAR
002040      .
002050*----------------------------------------------------------------*
002060*> cobol-lint CL002 0000-end
002070 0000-END.                       EXIT.
002080*----------------------------------------------------------------*
002090
002100*----------------------------------------------------------------*
002110*    CARREGAR O CONJUNTO DE E-MAILS VERIFICADOS (CHECKED.CSV)
002120*----------------------------------------------------------------*
002130 1000-CARREGAR-CHECKED           SECTION.
002140*----------------------------------------------------------------*
002150      OPEN INPUT ARQ-CHECKED
002160
002170      PERFORM 1100-LER-CHECKED-CSV
002180*     A 1A LINHA LIDA E O CABECALHO - E DESCARTADA SEM VALIDACAO
002190      PERFORM 1100-LER-CHECKED-CSV
002200
002210      PERFORM 1150-LACO-CHECKED UNTIL WRK-FIM-CHECKED EQUAL 'S'
002220
002230      CLOSE ARQ-CHECKED
002240
002250      DISPLAY 'Loaded ' WRK-QTD-CHECKED-CARREGADOS
002260              ' checked emails'
002270      .
002280*----------------------------------------------------------------*
002290*> cobol-lint CL002 1000-end
002300 1000-END.                       EXIT.
002310*----------------------------------------------------------------*
002320
002330*----------------------------------------------------------------*
002340*    CORPO DO LACO DE CARGA DO CHECKED.CSV        (CH-4471)
002350*----------------------------------------------------------------*
002360 1150-LACO-CHECKED               SECTION.
002370*----------------------------------------------------------------*
002380      PERFORM 1200-VALIDAR-CHECKED-EMAIL
002390      PERFORM 1100-LER-CHECKED-CSV
002400     .
002410*----------------------------------------------------------------*
002420*> cobol-lint CL002 1150-end
002430 1150-END.                       EXIT.
002440*----------------------------------------------------------------*
002450
002460*----------------------------------------------------------------*
002470*    LER E QUEBRAR UMA LINHA DO CHECKED.CSV EM COLUNAS
002480*----------------------------------------------------------------*
002490 1100-LER-CHECKED-CSV            SECTION.
002500*----------------------------------------------------------------*
002510      READ ARQ-CHECKED INTO FD-CHECKED-LINHA
002520          AT END MOVE 'S' TO WRK-FIM-CHECKED
002530      END-READ
002540
002550      IF WRK-FIM-CHECKED EQUAL 'N'
002560         UNSTRING FD-CHECKED-LINHA-TEXTO DELIMITED BY ','
002570             INTO FLT-CHK-COL-1 FLT-CHK-EMAIL FLT-CHK-RESTO
002580         END-UNSTRING
002590      END-IF
002600      .
002610*----------------------------------------------------------------*
002620*> cobol-lint CL002 1100-end
002630 1100-END.                       EXIT.
002640*----------------------------------------------------------------*
002650
002660*----------------------------------------------------------------*
002670*    VALIDAR E-MAIL DO CHECKED.CSV (REGRA DE E-MAIL VALIDO)
002680*----------------------------------------------------------------*
002690 1200-VALIDAR-CHECKED-EMAIL      SECTION.
002700*----------------------------------------------------------------*
002710      MOVE SPACES                TO WRK-CAMPO-TRIM
002720      MOVE FLT-CHK-EMAIL         TO WRK-CAMPO-TRIM
002730      CALL 'TRIMFLDA' USING WRK-CAMPO-TRIM
002740      MOVE WRK-CAMPO-TRIM        TO WRK-EMAIL-CHECKED-ATUAL
002750
002760      IF WRK-EMAIL-CHECKED-ATUAL NOT EQUAL SPACES
002770         AND WRK-EMAIL-CHECKED-ATUAL NOT EQUAL 'ok'
002780         AND WRK-EMAIL-CHECKED-ATUAL NOT EQUAL 'elv result'
002790         AND WRK-QTD-CHECKED-CARREGADOS LESS 5000
002800            ADD 1                TO WRK-QTD-CHECKED-CARREGADOS
002810            MOVE WRK-EMAIL-CHECKED-ATUAL
002820                     TO WRK-TAB-CHECKED-EMAIL(
002830                                      WRK-QTD-CHECKED-CARREGADOS)
002840      END-IF
002850      .
002860*----------------------------------------------------------------*
002870*> cobol-lint CL002 1200-end
002880 1200-END.                       EXIT.
002890*----------------------------------------------------------------*
002900
002910*----------------------------------------------------------------*
002920*    PROCESSAR O ARQUIVO SCRAPED.CSV E GRAVAR O FILTRADO
002930*----------------------------------------------------------------*
002940 2000-PROCESSAR-SCRAPED          SECTION.
002950*----------------------------------------------------------------*
002960      OPEN INPUT  ARQ-SCRAPED
002970      OPEN OUTPUT ARQ-FILTRADO
002980
002990      PERFORM 2300-LER-LINHA-SCRAPED
003000      IF WRK-FIM-SCRAPED EQUAL 'N'
003010         PERFORM 2100-MONTAR-CABECALHO-SAIDA
003020      ELSE
003030         DISPLAY 'FLT0001A - ERRO FATAL: SCRAPED.CSV VAZIO'
003040         MOVE 'S'                TO WRK-ERRO-FATAL
003050      END-IF
003060
003070      IF WRK-ERRO-FATAL EQUAL 'N'
003080         PERFORM 2300-LER-LINHA-SCRAPED
003090         PERFORM 2050-LACO-SCRAPED UNTIL WRK-FIM-SCRAPED EQUAL 'S'
003100      END-IF
003110
003120      CLOSE ARQ-SCRAPED
003130      CLOSE ARQ-FILTRADO
003140      .
003150*----------------------------------------------------------------*
003160*> cobol-lint CL002 2000-end
003170 2000-END.                       EXIT.
003180*----------------------------------------------------------------*
003190
003200*----------------------------------------------------------------*
003210*    CORPO DO LACO DE PROCESSAMENTO DO SCRAPED.CSV      (CH-4471)
003220*----------------------------------------------------------------*
003230 2050-LACO-SCRAPED               SECTION.
003240*----------------------------------------------------------------*
003250      PERFORM 2400-TRATAR-LINHA-SCRAPED
003260      PERFORM 2300-LER-LINHA-SCRAPED
003270     .
003280*----------------------------------------------------------------*
003290*> cobol-lint CL002 2050-end
003300 2050-END.                       EXIT.
003310*----------------------------------------------------------------*
003320
003330*----------------------------------------------------------------*
003340*    MONTAR O CABECALHO DE SAIDA (COLUNAS SOBREVIVENTES)
003350*----------------------------------------------------------------*
003360 2100-MONTAR-CABECALHO-SAIDA     SECTION.
003370*----------------------------------------------------------------*
003380      PERFORM 2100A-LIMPAR-HDR
003390              VARYING WRK-IND1 FROM 1 BY 1 UNTIL WRK-IND1 GREATER 20
003400      MOVE ZEROS                  TO FLT-HDR-QTD-COLUNAS
003410
003420      UNSTRING FD-SCRAPED-LINHA-TEXTO DELIMITED BY ','
003430          INTO FLT-HDR-VALOR(01) FLT-HDR-VALOR(02)
003440               FLT-HDR-VALOR(03) FLT-HDR-VALOR(04)
003450               FLT-HDR-VALOR(05) FLT-HDR-VALOR(06)
003460               FLT-HDR-VALOR(07) FLT-HDR-VALOR(08)
003470               FLT-HDR-VALOR(09) FLT-HDR-VALOR(10)
003480               FLT-HDR-VALOR(11) FLT-HDR-VALOR(12)
003490               FLT-HDR-VALOR(13) FLT-HDR-VALOR(14)
003500               FLT-HDR-VALOR(15) FLT-HDR-VALOR(16)
003510               FLT-HDR-VALOR(17) FLT-HDR-VALOR(18)
003520               FLT-HDR-VALOR(19) FLT-HDR-VALOR(20)
003530          TALLYING IN FLT-HDR-QTD-COLUNAS
003540      END-UNSTRING
003550
003560      PERFORM 2200-RESOLVER-COLUNA-EMAIL
003570
003580      IF WRK-ERRO-FATAL EQUAL 'N'
003590         PERFORM 2100B-LIMPAR-OUT
003600                 VARYING WRK-IND1 FROM 1 BY 1 UNTIL WRK-IND1 GREATER 20
003610         MOVE ZEROS               TO WRK-QTD-SAIDA-COLS
003620
003630         PERFORM 2100C-MONTAR-COLUNA-SAIDA
003640                 VARYING WRK-IND1 FROM 1 BY 1
003650                 UNTIL WRK-IND1 GREATER FLT-HDR-QTD-COLUNAS
003660
003670         MOVE WRK-QTD-SAIDA-COLS  TO FLT-OUT-QTD-COLUNAS
003680         PERFORM 2550-ESCREVER-LINHA-SAIDA
003690      END-IF
003700      .
003710*----------------------------------------------------------------*
003720*> cobol-lint CL002 2100-end
003730 2100-END.                       EXIT.
003740*----------------------------------------------------------------*
003750
003760*----------------------------------------------------------------*
003770*    LIMPAR O CABECALHO DE TRABALHO ANTES DA QUEBRA (CH-4471)
003780*----------------------------------------------------------------*
003790 2100A-LIMPAR-HDR                SECTION.
003800*----------------------------------------------------------------*
003810      MOVE SPACES                 TO FLT-HDR-VALOR(WRK-IND1)
003820     .
003830*----------------------------------------------------------------*
003840*> cobol-lint CL002 2100a-end
003850 2100A-END.                      EXIT.
003860*----------------------------------------------------------------*
003870
003880*----------------------------------------------------------------*
003890*    LIMPAR A LINHA DE SAIDA DE TRABALHO             (CH-4471)
003900*----------------------------------------------------------------*
003910 2100B-LIMPAR-OUT                SECTION.
003920*----------------------------------------------------------------*
003930      MOVE SPACES                 TO FLT-OUT-VALOR(WRK-IND1)
003940     .
003950*----------------------------------------------------------------*
003960*> cobol-lint CL002 2100b-end
003970 2100B-END.                      EXIT.
003980*----------------------------------------------------------------*
003990
004000*----------------------------------------------------------------*
004010*    DECIDIR SE A COLUNA DO CABECALHO ENTRA NA SAIDA (CH-4471)
004020*----------------------------------------------------------------*
004030 2100C-MONTAR-COLUNA-SAIDA       SECTION.
004040*----------------------------------------------------------------*
004050      PERFORM 2150-VERIFICAR-COLUNA-REMOVER
004060      IF WRK-COLUNA-REMOVER EQUAL 'N'
004070         ADD 1                    TO WRK-QTD-SAIDA-COLS
004080         MOVE WRK-IND1            TO WRK-IDX-SAIDA(WRK-QTD-SAIDA-COLS)
004090         MOVE FLT-HDR-VALOR(WRK-IND1)
004100                             TO FLT-OUT-VALOR(WRK-QTD-SAIDA-COLS)
004110      END-IF
004120     .
004130*----------------------------------------------------------------*
004140*> cobol-lint CL002 2100c-end
004150 2100C-END.                      EXIT.
004160*----------------------------------------------------------------*
004170
004180*----------------------------------------------------------------*
004190*    VERIFICAR SE A COLUNA DO CABECALHO ENTRA NA LISTA DE REMOCAO
004200*----------------------------------------------------------------*
004210 2150-VERIFICAR-COLUNA-REMOVER   SECTION.
004220*----------------------------------------------------------------*
004230      MOVE 'N'                    TO WRK-COLUNA-REMOVER
004240
004250      IF FLT-HDR-VALOR(WRK-IND1) EQUAL SPACES
004260         MOVE 'S'                 TO WRK-COLUNA-REMOVER
004270      ELSE
004280         PERFORM 2150A-TESTAR-COLUNA-REMOVER
004290                 VARYING WRK-IND2 FROM 1 BY 1 UNTIL WRK-IND2 GREATER 6
004300      END-IF
004310     .
004320*----------------------------------------------------------------*
004330*> cobol-lint CL002 2150-end
004340 2150-END.                       EXIT.
004350*----------------------------------------------------------------*
004360
004370*----------------------------------------------------------------*
004380*    TESTAR UMA ENTRADA DA LISTA DE COLUNAS A REMOVER  (CH-4471)
004390*----------------------------------------------------------------*
004400 2150A-TESTAR-COLUNA-REMOVER     SECTION.
004410*----------------------------------------------------------------*
004420      IF FLT-HDR-VALOR(WRK-IND1)
004430                        EQUAL FLT-COLUNA-REMOVER(WRK-IND2)
004440         MOVE 'S'                 TO WRK-COLUNA-REMOVER
004450      END-IF
004460     .
004470*----------------------------------------------------------------*
004480*> cobol-lint CL002 2150a-end
004490 2150A-END.                      EXIT.
004500*----------------------------------------------------------------*
004510
004520*----------------------------------------------------------------*
004530*    RESOLVER A COLUNA DE E-MAIL DO CABECALHO DO SCRAPED.CSV
004540*----------------------------------------------------------------*
004550 2200-RESOLVER-COLUNA-EMAIL      SECTION.
004560*----------------------------------------------------------------*
004570      MOVE ZEROS                  TO WRK-POS-EMAIL
004580
004590      PERFORM 2200A-TESTAR-CANDIDATO
004600              VARYING WRK-IND2 FROM 1 BY 1 UNTIL WRK-IND2 GREATER 7
004610
004620      IF WRK-POS-EMAIL EQUAL ZEROS
004630         PERFORM 2200C-TESTAR-SUBSTRING
004640                 VARYING WRK-IND1 FROM 1 BY 1
004650                 UNTIL WRK-IND1 GREATER FLT-HDR-QTD-COLUNAS
004660      END-IF
004670
004680      IF WRK-POS-EMAIL EQUAL ZEROS
004690         DISPLAY 'FLT0001A - ERRO FATAL: NENHUMA COLUNA DE '
004700                 'E-MAIL ENCONTRADA NO CABECALHO DE SCRAPED.CSV'
004710         MOVE 'S'                 TO WRK-ERRO-FATAL
004720      END-IF
004730      .
004740*----------------------------------------------------------------*
004750*> cobol-lint CL002 2200-end
004760 2200-END.                       EXIT.
004770*----------------------------------------------------------------*
004780
004790*----------------------------------------------------------------*
004800*    TESTAR UM NOME DE CABECALHO CANDIDATO A E-MAIL     (CH-4471)
004810*----------------------------------------------------------------*
004820 2200A-TESTAR-CANDIDATO          SECTION.
004830*----------------------------------------------------------------*
004840      IF WRK-POS-EMAIL EQUAL ZEROS
004850         PERFORM 2200B-TESTAR-COLUNA-CANDIDATO
004860                 VARYING WRK-IND1 FROM 1 BY 1
004870                 UNTIL WRK-IND1 GREATER FLT-HDR-QTD-COLUNAS
004880      END-IF
004890     .
004900*----------------------------------------------------------------*
004910*> cobol-lint CL002 2200a-end
004920 2200A-END.                      EXIT.
004930*----------------------------------------------------------------*
004940
004950*----------------------------------------------------------------*
004960*    COMPARAR UMA COLUNA DO CABECALHO COM O CANDIDATO   (CH-4471)
004970*----------------------------------------------------------------*
004980 2200B-TESTAR-COLUNA-CANDIDATO   SECTION.
004990*----------------------------------------------------------------*
005000      IF WRK-POS-EMAIL EQUAL ZEROS
005010         IF FLT-HDR-VALOR(WRK-IND1)
005020                     EQUAL FLT-CANDIDATO-EMAIL(WRK-IND2)
005030            MOVE WRK-IND1         TO WRK-POS-EMAIL
005040         END-IF
005050      END-IF
005060     .
005070*----------------------------------------------------------------*
005080*> cobol-lint CL002 2200b-end
005090 2200B-END.                      EXIT.
005100*----------------------------------------------------------------*
005110
005120*----------------------------------------------------------------*
005130*    TESTAR UMA COLUNA PELA REGRA DE FALLBACK POR SUBSTRING
005140*----------------------------------------------------------------*
005150 2200C-TESTAR-SUBSTRING          SECTION.
005160*----------------------------------------------------------------*
005170      IF WRK-POS-EMAIL EQUAL ZEROS
005180         PERFORM 2250-VERIFICAR-CONTEM-EMAIL
005190         IF WRK-CONTEM-EMAIL EQUAL 'S'
005200            MOVE WRK-IND1         TO WRK-POS-EMAIL
005210         END-IF
005220      END-IF
005230     .
005240*----------------------------------------------------------------*
005250*> cobol-lint CL002 2200c-end
005260 2200C-END.                      EXIT.
005270*----------------------------------------------------------------*
005280
005290*----------------------------------------------------------------*
005300*    VERIFICAR SE O CABECALHO (WRK-IND1) CONTEM A PALAVRA EMAIL
005310*----------------------------------------------------------------*
005320 2250-VERIFICAR-CONTEM-EMAIL     SECTION.
005330*----------------------------------------------------------------*
005340      MOVE SPACES                 TO WRK-HDR-MAIUSCULA
005350      MOVE FLT-HDR-VALOR(WRK-IND1) TO WRK-HDR-MAIUSCULA
005360      INSPECT WRK-HDR-MAIUSCULA CONVERTING WRK-ALFA-MINUSCULA-F
005370                                         TO WRK-ALFA-MAIUSCULA-F
005380
005390      MOVE 'N'                    TO WRK-CONTEM-EMAIL
005400      PERFORM 2250A-TESTAR-JANELA
005410              VARYING WRK-IND3 FROM 1 BY 1 UNTIL WRK-IND3 GREATER 96
005420      .
005430*----------------------------------------------------------------*
005440*> cobol-lint CL002 2250-end
005450 2250-END.                       EXIT.
005460*----------------------------------------------------------------*
005470
005480*----------------------------------------------------------------*
005490*    TESTAR UMA JANELA DE 5 CARACTERES CONTRA "EMAIL"  (CH-4471)
005500*----------------------------------------------------------------*
005510 2250A-TESTAR-JANELA             SECTION.
005520*----------------------------------------------------------------*
005530      IF WRK-HDR-MAIUSCULA(WRK-IND3:5) EQUAL 'EMAIL'
005540         MOVE 'S'                 TO WRK-CONTEM-EMAIL
005550      END-IF
005560     .
005570*----------------------------------------------------------------*
005580*> cobol-lint CL002 2250a-end
005590 2250A-END.                      EXIT.
005600*----------------------------------------------------------------*
005610
005620*----------------------------------------------------------------*
005630*    LER UMA LINHA DO SCRAPED.CSV
005640*----------------------------------------------------------------*
005650 2300-LER-LINHA-SCRAPED          SECTION.
005660*----------------------------------------------------------------*
005670      READ ARQ-SCRAPED INTO FD-SCRAPED-LINHA
005680          AT END MOVE 'S'         TO WRK-FIM-SCRAPED
005690      END-READ
005700      .
005710*----------------------------------------------------------------*
005720*> cobol-lint CL002 2300-end
005730 2300-END.                       EXIT.
005740*----------------------------------------------------------------*
005750
005760*----------------------------------------------------------------*
005770*    TRATAR UMA LINHA DE DADOS DO SCRAPED.CSV (REGRA DE INCLUSAO)
005780*----------------------------------------------------------------*
005790 2400-TRATAR-LINHA-SCRAPED       SECTION.
005800*----------------------------------------------------------------*
005810      ADD 1                       TO WRK-TOTAL-LINHAS-LIDAS
005820
005830      PERFORM 2400A-LIMPAR-ROW
005840              VARYING WRK-IND1 FROM 1 BY 1 UNTIL WRK-IND1 GREATER 20
005850      MOVE ZEROS                  TO FLT-ROW-QTD-COLUNAS
005860
005870      UNSTRING FD-SCRAPED-LINHA-TEXTO DELIMITED BY ','
005880          INTO FLT-ROW-VALOR(01) FLT-ROW-VALOR(02)
005890               FLT-ROW-VALOR(03) FLT-ROW-VALOR(04)
005900               FLT-ROW-VALOR(05) FLT-ROW-VALOR(06)
005910               FLT-ROW-VALOR(07) FLT-ROW-VALOR(08)
005920               FLT-ROW-VALOR(09) FLT-ROW-VALOR(10)
005930               FLT-ROW-VALOR(11) FLT-ROW-VALOR(12)
005940               FLT-ROW-VALOR(13) FLT-ROW-VALOR(14)
005950               FLT-ROW-VALOR(15) FLT-ROW-VALOR(16)
005960               FLT-ROW-VALOR(17) FLT-ROW-VALOR(18)
005970               FLT-ROW-VALOR(19) FLT-ROW-VALOR(20)
005980          TALLYING IN FLT-ROW-QTD-COLUNAS
005990      END-UNSTRING
006000
006010      MOVE SPACES                 TO WRK-CAMPO-TRIM
006020      IF WRK-POS-EMAIL GREATER ZEROS
006030         AND WRK-POS-EMAIL NOT GREATER FLT-ROW-QTD-COLUNAS
006040            MOVE FLT-ROW-VALOR(WRK-POS-EMAIL) TO WRK-CAMPO-TRIM
006050      END-IF
006060      CALL 'TRIMFLDA' USING WRK-CAMPO-TRIM
006070      MOVE WRK-CAMPO-TRIM         TO WRK-EMAIL-LINHA-ATUAL
006080
006090      IF WRK-EMAIL-LINHA-ATUAL NOT EQUAL SPACES
006100         PERFORM 2450-VERIFICAR-EMAIL-CHECKED
006110         IF WRK-EMAIL-ENCONTRADO EQUAL 'S'
006120            PERFORM 2500-GRAVAR-LINHA-FILTRADA
006130         END-IF
006140      END-IF
006150      .
006160*----------------------------------------------------------------*
006170*> cobol-lint CL002 2400-end
006180 2400-END.                       EXIT.
006190*----------------------------------------------------------------*
006200
006210*----------------------------------------------------------------*
006220*    LIMPAR A LINHA DE DADOS DE TRABALHO ANTES DA QUEBRA (CH-4471)
006230*----------------------------------------------------------------*
006240 2400A-LIMPAR-ROW                SECTION.
006250*----------------------------------------------------------------*
006260      MOVE SPACES                 TO FLT-ROW-VALOR(WRK-IND1)
006270     .
006280*----------------------------------------------------------------*
006290*> cobol-lint CL002 2400a-end
006300 2400A-END.                      EXIT.
006310*----------------------------------------------------------------*
006320
006330*----------------------------------------------------------------*
006340*    VERIFICAR SE O E-MAIL DA LINHA ESTA NO CONJUNTO CHECKED
006350*----------------------------------------------------------------*
006360 2450-VERIFICAR-EMAIL-CHECKED    SECTION.
006370*----------------------------------------------------------------*
006380      MOVE 'N'                    TO WRK-EMAIL-ENCONTRADO
006390
006400      IF WRK-QTD-CHECKED-CARREGADOS GREATER ZEROS
006410         SET WRK-IDX-CHECKED      TO 1
006420         SEARCH WRK-TAB-CHECKED-EMAIL VARYING WRK-IDX-CHECKED
006430             AT END
006440                 CONTINUE
006450             WHEN WRK-TAB-CHECKED-EMAIL(WRK-IDX-CHECKED)
006460                                 EQUAL WRK-EMAIL-LINHA-ATUAL
006470                 MOVE 'S'         TO WRK-EMAIL-ENCONTRADO
006480         END-SEARCH
006490      END-IF
006500      .
006510*----------------------------------------------------------------*
006520*> cobol-lint CL002 2450-end
006530 2450-END.                       EXIT.
006540*----------------------------------------------------------------*
006550
006560*----------------------------------------------------------------*
006570*    MONTAR E GRAVAR A LINHA FILTRADA (SOMENTE COLUNAS SOBREV.)
006580*----------------------------------------------------------------*
006590 2500-GRAVAR-LINHA-FILTRADA      SECTION.
006600*----------------------------------------------------------------*
006610      PERFORM 2500A-LIMPAR-OUT
006620              VARYING WRK-IND1 FROM 1 BY 1 UNTIL WRK-IND1 GREATER 20
006630
006640      PERFORM 2500B-COPIAR-COLUNA-SAIDA
006650              VARYING WRK-IND2 FROM 1 BY 1
006660              UNTIL WRK-IND2 GREATER WRK-QTD-SAIDA-COLS
006670
006680      MOVE WRK-QTD-SAIDA-COLS     TO FLT-OUT-QTD-COLUNAS
006690      PERFORM 2550-ESCREVER-LINHA-SAIDA
006700      ADD 1                       TO WRK-TOTAL-LINHAS-GRAVADAS
006710      .
006720*----------------------------------------------------------------*
006730*> cobol-lint CL002 2500-end
006740 2500-END.                       EXIT.
006750*----------------------------------------------------------------*
006760
006770*----------------------------------------------------------------*
006780*    LIMPAR A LINHA DE SAIDA DE TRABALHO             (CH-4471)
006790*----------------------------------------------------------------*
006800 2500A-LIMPAR-OUT                SECTION.
006810*----------------------------------------------------------------*
006820      MOVE SPACES                 TO FLT-OUT-VALOR(WRK-IND1)
006830     .
006840*----------------------------------------------------------------*
006850*> cobol-lint CL002 2500a-end
006860 2500A-END.                      EXIT.
006870*----------------------------------------------------------------*
006880
006890*----------------------------------------------------------------*
006900*    COPIAR UMA COLUNA SOBREVIVENTE PARA A LINHA DE SAIDA (CH-4471)
006910*----------------------------------------------------------------*
006920 2500B-COPIAR-COLUNA-SAIDA       SECTION.
006930*----------------------------------------------------------------*
006940      IF WRK-IDX-SAIDA(WRK-IND2) NOT GREATER
006950                                    FLT-ROW-QTD-COLUNAS
006960         MOVE FLT-ROW-VALOR(WRK-IDX-SAIDA(WRK-IND2))
006970                              TO FLT-OUT-VALOR(WRK-IND2)
006980      END-IF
006990     .
007000*----------------------------------------------------------------*
007010*> cobol-lint CL002 2500b-end
007020 2500B-END.                      EXIT.
007030*----------------------------------------------------------------*
007040
007050*----------------------------------------------------------------*
007060*    CONCATENAR AS COLUNAS DE FLT-OUT E GRAVAR NO ARQUIVO FILTRADO
007070*----------------------------------------------------------------*
007080 2550-ESCREVER-LINHA-SAIDA       SECTION.
007090*----------------------------------------------------------------*
007100      MOVE SPACES                 TO WRK-LINHA-SAIDA
007110      MOVE 1                      TO WRK-PONTEIRO-SAIDA
007120
007130      PERFORM 2550A-MONTAR-COLUNA-SAIDA
007140              VARYING WRK-IND1 FROM 1 BY 1
007150              UNTIL WRK-IND1 GREATER FLT-OUT-QTD-COLUNAS
007160
007170      MOVE WRK-LINHA-SAIDA        TO FD-FILTRADO-LINHA-TEXTO
007180      WRITE FD-FILTRADO-LINHA
007190
007200      IF WRK-UPSI0-LIGADO EQUAL 'S'
007210         DISPLAY 'FLT0001A - LINHA GRAVADA: ' WRK-LINHA-SAIDA
007220      END-IF
007230      .
007240*----------------------------------------------------------------*
007250*> cobol-lint CL002 2550-end
007260 2550-END.                       EXIT.
007270*----------------------------------------------------------------*
007280
007290*----------------------------------------------------------------*
007300*    MONTAR UMA COLUNA (COM VIRGULA SEPARADORA) DA LINHA DE SAIDA
007310*----------------------------------------------------------------*
007320 2550A-MONTAR-COLUNA-SAIDA       SECTION.
007330*----------------------------------------------------------------*
007340      IF WRK-IND1 GREATER 1
007350         STRING ','                DELIMITED BY SIZE
007360                INTO WRK-LINHA-SAIDA
007370                WITH POINTER WRK-PONTEIRO-SAIDA
007380         END-STRING
007390      END-IF
007400      PERFORM 2560-CALCULAR-TAMANHO-VALOR
007410      IF WRK-TAM-VALOR GREATER ZEROS
007420         STRING FLT-OUT-VALOR(WRK-IND1)(1:WRK-TAM-VALOR)
007430                DELIMITED BY SIZE
007440                INTO WRK-LINHA-SAIDA
007450                WITH POINTER WRK-PONTEIRO-SAIDA
007460         END-STRING
007470      END-IF
007480     .
007490*----------------------------------------------------------------*
007500*> cobol-lint CL002 2550a-end
007510 2550A-END.                      EXIT.
007520*----------------------------------------------------------------*
007530
007540*----------------------------------------------------------------*
007550*    CALCULAR O TAMANHO UTIL (SEM BRANCOS A DIREITA) DE UM VALOR
007560*----------------------------------------------------------------*
007570 2560-CALCULAR-TAMANHO-VALOR     SECTION.
007580*----------------------------------------------------------------*
007590      MOVE ZEROS                  TO WRK-TAM-VALOR
007600      PERFORM 2560A-TESTAR-POSICAO
007610              VARYING WRK-IND3 FROM 100 BY -1
007620              UNTIL WRK-IND3 LESS 1
007630     .
007640*----------------------------------------------------------------*
007650*> cobol-lint CL002 2560-end
007660 2560-END.                       EXIT.
007670*----------------------------------------------------------------*
007680
007690*----------------------------------------------------------------*
007700*    TESTAR UMA POSICAO A PARTIR DO FIM DO VALOR       (CH-4471)
007710*----------------------------------------------------------------*
007720 2560A-TESTAR-POSICAO            SECTION.
007730*----------------------------------------------------------------*
007740      IF WRK-TAM-VALOR EQUAL ZEROS
007750         IF FLT-OUT-VALOR(WRK-IND1)(WRK-IND3:1) NOT EQUAL SPACE
007760            MOVE WRK-IND3         TO WRK-TAM-VALOR
007770         END-IF
007780      END-IF
007790     .
007800*----------------------------------------------------------------*
007810*> cobol-lint CL002 2560a-end
007820 2560A-END.                      EXIT.
007830*----------------------------------------------------------------*
007840
007850*----------------------------------------------------------------*
007860*    FINALIZAR O JOB
007870*----------------------------------------------------------------*
007880 9000-FINALIZAR                  SECTION.
007890*----------------------------------------------------------------*
007900      PERFORM 9100-IMPRIMIR-RESUMO
007910      GOBACK
007920      .
007930*----------------------------------------------------------------*
007940*> cobol-lint CL002 9000-end
007950 9000-END.                       EXIT.
007960*----------------------------------------------------------------*
007970
007980*----------------------------------------------------------------*
007990*    IMPRIMIR O RESUMO DE EXECUCAO DO JOB (SOMENTE CONSOLE)
008000*----------------------------------------------------------------*
008010 9100-IMPRIMIR-RESUMO            SECTION.
008020*----------------------------------------------------------------*
008030      DISPLAY '=============================================='
008040      DISPLAY 'FLT0001A - RESUMO DO JOB DE FILTRO DE LISTA'
008050      DISPLAY 'Total rows processed: ' WRK-TOTAL-LINHAS-LIDAS
008060      DISPLAY 'Rows with verified emails saved: '
008070               WRK-TOTAL-LINHAS-GRAVADAS
008080      DISPLAY 'Removed columns: Followers, Following, Tweets, '
008090              'Profile picture link, Screen name, Bio'
008100      DISPLAY '=============================================='
008110      .
008120*----------------------------------------------------------------*
008130*> cobol-lint CL002 9100-end
008140 9100-END.                       EXIT.
008150*----------------------------------------------------------------*
