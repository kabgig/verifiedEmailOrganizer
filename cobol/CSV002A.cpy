000100*================================================================*
000110* PROGRAMADOR: RENATA VIEIRA BASTOS - COBOLDICAS
000120* DATA-ESCRITA: 03/03/2026
000130* BOOK.......: CSV002A
000140* OBJETIVO...: TABELA GENERICA DE COLUNAS DE UMA LINHA CSV - USADA
000150*              PARA CABECALHO OU LINHA DE DADOS DE QUALQUER
000160*              ARQUIVO CUJAS COLUNAS SEJAM DESCOBERTAS EM TEMPO DE
000170*              EXECUCAO (SCRAPED.CSV, FILTERED_SCRAPED.CSV, CADA
000180*              ARQUIVO DE PROSPECTS E COMBINED_PROSPECTS.CSV).
000190*              INCLUIDO COM "COPY CSV002A REPLACING ==CSVTB== BY
000200*              ==prefixo==" PARA CADA INSTANCIA NECESSARIA DENTRO
000210*              DE FLT0001A E DE CMB0001A - VEJA CADA PROGRAMA PARA
000220*              A LISTA DE INSTANCIAS E SEU PAPEL.
000230*----------------------------------------------------------------*
000240* HISTORICO DE ALTERACOES
000250* DATA       AUTOR   CHAMADO      DESCRICAO
000260* ---------- ------- ------------ -------------------------------
000270* 03/03/2026 RVB     CH-4471      BOOK ORIGINAL - JOBS DE FILTRO E
000280*                                 COMBINACAO DE PROSPECTS
000290*                                 (FLT0001A / CMB0001A)
000291* 13/03/2026 RVB     CH-4471      INCLUIDAS CONDICOES 88 DE TABELA
000292*                                 VAZIA/CHEIA EM CSVTB-QTD-COLUNAS
000300*================================================================*
000310* CSVTB-QTD-COLUNAS = QUANTIDADE DE COLUNAS REALMENTE OCUPADAS
000320* CSVTB-VALOR       = VALOR DE CADA COLUNA (ATE 20 COLUNAS/LINHA)
000330*================================================================*
000340 01  CSVTB-TABELA-COLUNAS.
000350     05 CSVTB-QTD-COLUNAS               PIC 9(002) COMP.
000351         88 CSVTB-SEM-COLUNAS                   VALUE ZERO.
000352         88 CSVTB-TABELA-CHEIA                  VALUE 20.
000360     05 CSVTB-COLUNA OCCURS 20 TIMES
000370                            INDEXED BY CSVTB-IDX.
000380         10 CSVTB-VALOR                 PIC X(100).
000390     05 FILLER                          PIC X(008).
