000100******************************************************************
000110* PROGRAMADOR: JOSE ROBERTO - COBOLDICAS
000120* INSTALACAO.: COBOLDICAS DATA SERVICES
000130* DATA-ESCRITA: 14/06/1987
000140* DATA-COMPIL.: (GERADA PELO COMPILADOR EM CADA BUILD)
000150* SEGURANCA..: USO INTERNO - LOTE NOTURNO
000160* OBJETIVO...: OBTER DATA/HORA DO SISTEMA PARA CARIMBO DE JOBS
000170******************************************************************
000180* HISTORICO DE ALTERACOES
000190* DATA       AUTOR   CHAMADO      DESCRICAO
000200* ---------- ------- ------------ -------------------------------
000210* 14/06/1987 JR      -            VERSAO ORIGINAL - SO CARIMBAVA
000220*                                 A DATA, HORA FICAVA EM ABERTO.
000230* 19/11/1998 JR      CH-Y2K-07    REVISAO DE VIRADA DE SECULO -
000240*                                 ANO PASSOU A SER RECEBIDO COM
000250*                                 4 DIGITOS DE COD001A.
000260* 08/05/2001 MSN     CH-2231      INCLUIDO SWITCH DE DEPURACAO
000270*                                 (UPSI-0) PARA EXIBIR CONTADOR
000280*                                 DE CHAMADAS EM TESTE.
000290* 03/03/2026 RVB     CH-4471      PREENCHIDO O GRUPO COD001A-TIME,
000300*                                 QUE FICAVA ZERADO - HORA, MINUTO,
000310*                                 SEGUNDO, MILESIMO E PERIODO DO
000320*                                 DIA PASSAM A SER CALCULADOS.
000330*                                 USADO PELOS NOVOS JOBS DE
000340*                                 HIGIENIZACAO DE LISTA DE E-MAIL
000350*                                 (FLT0001A / CMB0001A).
000360******************************************************************
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID. PROGDATA.
000390 AUTHOR. JOSE ROBERTO.
000400 INSTALLATION. COBOLDICAS DATA SERVICES.
000410 DATE-WRITTEN. 14/06/1987.
000420 DATE-COMPILED.
000430 SECURITY. USO INTERNO - LOTE NOTURNO.
000440*================================================================*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS WRK-CLASSE-DIGITO IS "0" THRU "9"
000500     UPSI-0 ON STATUS IS WRK-UPSI0-LIGADO
000510     UPSI-0 OFF STATUS IS WRK-UPSI0-DESLIGADO.
000520*================================================================*
000530 DATA DIVISION.
000540 FILE SECTION.
000550 WORKING-STORAGE SECTION.
000560
000570* CONTADOR DE CHAMADAS - ESCALAR AVULSO, PADRAO 77 DA CASA - USADO NO
000571* TRACE DE DEPURACAO (UPSI-0)
000580 77  WRK-CONT-CHAMADAS              PIC 9(004) COMP VALUE ZEROS.
000590 01  WRK-UPSI0-LIGADO               PIC X(001) VALUE 'N'.
000591     88 WRK-UPSI0-LIGADO-SIM                VALUE 'S'.
000600 01  WRK-UPSI0-DESLIGADO            PIC X(001) VALUE 'S'.
000610
000620* BLOCO DE DIAS DECORRIDOS NO ANO - RETORNO DO ACCEPT ... DAY
000630 01  WRK-DIAS-ANO-YYYYDDD.
000640     05 WRK-DIAS-ANO-AAAA           PIC 9(004) VALUE ZEROS.
000650     05 WRK-DIAS-ANO-DDD            PIC 9(003) VALUE ZEROS.
000660* VISAO NUMERICA UNICA DO MESMO BLOCO - USADA NO TRACE DE TESTE
000670 01  WRK-DIAS-ANO-NUMERICO REDEFINES WRK-DIAS-ANO-YYYYDDD
000680                                     PIC 9(007).
000690
000700* HORA CORRENTE DO SISTEMA - RETORNO DO ACCEPT ... TIME
000710 01  WRK-HORA-SISTEMA-NUM           PIC 9(008) VALUE ZEROS.
000720* VISAO QUEBRADA POR HH/MM/SS/CENTESIMOS DO MESMO CAMPO
000730 01  WRK-HORA-SISTEMA-GRUPO REDEFINES WRK-HORA-SISTEMA-NUM.
000740     05 WRK-HORA-SISTEMA-HH         PIC 9(002).
000750     05 WRK-HORA-SISTEMA-MM         PIC 9(002).
000760     05 WRK-HORA-SISTEMA-SS         PIC 9(002).
000770     05 WRK-HORA-SISTEMA-CC         PIC 9(002).
000780
000790* BYTE DE CHAVEAMENTO GENERICO (RESERVADO) E SUA VISAO NUMERICA
000800 01  WRK-CHAVE-BYTE                 PIC X(001) VALUE SPACE.
000810 01  WRK-CHAVE-BYTE-9 REDEFINES WRK-CHAVE-BYTE
000820                                     PIC 9(001).
000830
000840 LINKAGE SECTION.
000850 COPY COD001A.
000860
000870*================================================================*
000880 PROCEDURE DIVISION USING COD001A-REGISTRO.
000890*================================================================*
000900
000910*----------------------------------------------------------------*
000920*    PROCESSAMENTO PRINCIPAL
000930*----------------------------------------------------------------*
000940*> cobol-lint CL002 0000-processar
000950 0000-PROCESSAR                  SECTION.
000960*----------------------------------------------------------------*
000970      ADD 1                      TO WRK-CONT-CHAMADAS
000980      PERFORM 0001-OBTER-DATA
000990      PERFORM 0002-OBTER-DESC-MES
001000      PERFORM 0003-OBTER-DESC-SEM
001010      PERFORM 0004-OBTER-DIAS-ANO
001020      PERFORM 0005-OBTER-HORA
001030      IF WRK-UPSI0-LIGADO EQUAL 'S'
001040         DISPLAY 'PROGDATA - CHAMADA NUMERO: ' WRK-CONT-CHAMADAS
001050      END-IF
001060      PERFORM 9999-FINALIZAR
001070      .
001080*----------------------------------------------------------------*
001090*> cobol-lint CL002 0000-end
001100 0000-END.                       EXIT.
001110*----------------------------------------------------------------*
001120
001130*----------------------------------------------------------------*
001140*    OBTER DATA DO SISTEMA
001150*----------------------------------------------------------------*
001160 0001-OBTER-DATA                 SECTION.
001170*----------------------------------------------------------------*
001180
001190      ACCEPT COD001A-DATA        FROM DATE YYYYMMDD
001200      ACCEPT COD001A-DIA-SEMANA  FROM DAY-OF-WEEK
001210     .
001220*----------------------------------------------------------------*
001230*> cobol-lint CL002 0001-end
001240 0001-END.                       EXIT.
001250*----------------------------------------------------------------*
001260
001270*----------------------------------------------------------------*
001280*    OBTER DESCRICAO DO MES
001290*----------------------------------------------------------------*
001300 0002-OBTER-DESC-MES             SECTION.
001310*----------------------------------------------------------------*
001320
001330      EVALUATE  COD001A-DATA-MES
001340      WHEN 01
001350          MOVE 'JANEIRO'         TO COD001A-DESC-MES
001360      WHEN 02
001370          MOVE 'FEVEREIRO'       TO COD001A-DESC-MES
001380      WHEN 03
001390          MOVE 'MARCO'           TO COD001A-DESC-MES
001400      WHEN 04
001410          MOVE 'ABRIL'           TO COD001A-DESC-MES
001420      WHEN 05
001430          MOVE 'MAIO'            TO COD001A-DESC-MES
001440      WHEN 06
001450          MOVE 'JUNHO'           TO COD001A-DESC-MES
001460      WHEN 07
001470          MOVE 'JULHO'           TO COD001A-DESC-MES
001480      WHEN 08
001490          MOVE 'AGOSTO'          TO COD001A-DESC-MES
001500      WHEN 09
001510          MOVE 'SETEMBRO'        TO COD001A-DESC-MES
001520      WHEN 10
001530          MOVE 'OUTUBRO'         TO COD001A-DESC-MES
001540      WHEN 11
001550          MOVE 'NOVEMBRO'        TO COD001A-DESC-MES
001560      WHEN 12
001570          MOVE 'DEZEMBRO'        TO COD001A-DESC-MES
001580      WHEN OTHER
001590          MOVE 'INVALIDO'        TO COD001A-DESC-MES
001600      END-EVALUATE
001610     .
001620*----------------------------------------------------------------*
001630*> cobol-lint CL002 0002-end
001640 0002-END.                       EXIT.
001650*----------------------------------------------------------------*
001660
001670*----------------------------------------------------------------*
001680*    OBTER DESCRICAO DA SEMANA
001690*----------------------------------------------------------------*
001700 0003-OBTER-DESC-SEM             SECTION.
001710*----------------------------------------------------------------*
001720
001730      EVALUATE  COD001A-DIA-SEMANA
001740      WHEN 01
001750          MOVE 'SEGUNDA-FEIRA'   TO COD001A-DESC-SEMANA
001760      WHEN 02
001770          MOVE 'TERCA-FEIRA'     TO COD001A-DESC-SEMANA
001780      WHEN 03
001790          MOVE 'QUARTA-FEIRA'    TO COD001A-DESC-SEMANA
001800      WHEN 04
001810          MOVE 'QUINTA-FEIRA'    TO COD001A-DESC-SEMANA
001820      WHEN 05
001830          MOVE 'SEXTA-FEIRA'     TO COD001A-DESC-SEMANA
001840      WHEN 06
001850          MOVE 'SABADO'          TO COD001A-DESC-SEMANA
001860      WHEN 07
001870          MOVE 'DOMINGO'         TO COD001A-DESC-SEMANA
001880      WHEN OTHER
001890          MOVE 'INVALIDO'        TO COD001A-DESC-SEMANA
001900      END-EVALUATE
001910     .
001920*----------------------------------------------------------------*
001930*> cobol-lint CL002 0003-end
001940 0003-END.                       EXIT.
001950*----------------------------------------------------------------*
001960
001970*----------------------------------------------------------------*
001980*    OBTER DIAS DO ANO
001990*----------------------------------------------------------------*
002000 0004-OBTER-DIAS-ANO             SECTION.
002010*----------------------------------------------------------------*
002020
002030      ACCEPT WRK-DIAS-ANO-YYYYDDD
002040                                 FROM DAY YYYYDDD
002050
002060      MOVE WRK-DIAS-ANO-DDD      TO COD001A-DIAS-ANO
002070      .
002080*----------------------------------------------------------------*
002090*> cobol-lint CL002 0004-end
002100 0004-END.                       EXIT.
002110*----------------------------------------------------------------*
002120
002130*----------------------------------------------------------------*
002140*    OBTER HORA DO SISTEMA E PERIODO DO DIA          (CH-4471)
002150*----------------------------------------------------------------*
002160 0005-OBTER-HORA                 SECTION.
002170*----------------------------------------------------------------*
002180
002190      ACCEPT WRK-HORA-SISTEMA-NUM
002200                                 FROM TIME
002210
002220      MOVE WRK-HORA-SISTEMA-HH   TO COD001A-HORA
002230      MOVE WRK-HORA-SISTEMA-MM   TO COD001A-MINUTO
002240      MOVE WRK-HORA-SISTEMA-SS   TO COD001A-SEGUNDO
002250      MOVE WRK-HORA-SISTEMA-CC   TO COD001A-MILESIMO
002260
002270      IF WRK-HORA-SISTEMA-HH LESS 12
002280         MOVE 'MANHA'            TO COD001A-PERIODO
002290      ELSE
002300         IF WRK-HORA-SISTEMA-HH LESS 18
002310            MOVE 'TARDE'         TO COD001A-PERIODO
002320         ELSE
002330            MOVE 'NOITE'         TO COD001A-PERIODO
002340         END-IF
002350      END-IF
002360     .
002370*----------------------------------------------------------------*
002380*> cobol-lint CL002 0005-end
002390 0005-END.                       EXIT.
002400*----------------------------------------------------------------*
002410
002420*----------------------------------------------------------------*
002430*    FINALIZAR PROGRAMA
002440*----------------------------------------------------------------*
002450 9999-FINALIZAR                  SECTION.
002460*----------------------------------------------------------------*
002470
002480      GOBACK
002490      .
002500*----------------------------------------------------------------*
002510*> cobol-lint CL002 9999-end
002520 9999-END.                       EXIT.
002530*----------------------------------------------------------------*
